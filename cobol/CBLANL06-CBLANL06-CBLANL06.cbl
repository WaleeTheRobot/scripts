000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.              CBLANL06.                                       
000300 AUTHOR.                  J R HENSLEY.                                    
000400 INSTALLATION.            MERIDIAN CLEARING AND DATA SERVICES.            
000500 DATE-WRITTEN.            06/14/84.                                       
000600 DATE-COMPILED.           06/14/84.                                       
000700 SECURITY.                INTERNAL USE ONLY - NOT FOR RELEASE.            
000800                                                                          
000900***************************************************************           
001000* THIS PROGRAM IS THE NQ FRONT-MONTH BAR LOAD JOB.            *           
001100* READS THE VENDOR ONE-MINUTE BAR FEED FOR NQ FUTURES,        *           
001200* KEEPS ONLY FRONT-MONTH QUARTERLY CONTRACT RECORDS, RE-TIMES *           
001300* EACH BAR FROM UTC TO EASTERN LOCAL, AND LOADS THE RESULT    *           
001400* TO THE MARKET DATA EXTRACT FILE.                            *           
001500***************************************************************           
001600*                    CHANGE LOG                               *           
001700*---------------------------------------------------------------          
001800* DATE      BY    REQUEST    DESCRIPTION                                  
001900*---------------------------------------------------------------          
002000* 06/14/84  JRH   INITIAL    ORIGINAL WRITE-UP.  READS THE FIXED          
002100*                            FORMAT TICK TAPE, SPLITS OUT H/M/U/Z         
002200*                            QUARTERLIES ONLY, WRITES EXTRACT.            
002300* 11/02/84  JRH   CR-0091    ADDED THIRD-FRIDAY EXPIRATION TEST           
002400*                            REPLACING THE OLD "15TH OF MONTH"            
002500*                            RULE AFTER THE DEC 84 ROLL BLEW UP.          
002600* 04/09/86  DAL   CR-0233    CONVERTED INPUT TO THE NEW VENDOR            
002700*                            COMMA-DELIMITED TAPE FORMAT.                 
002800* 02/17/88  DAL   CR-0318    REJECT SPREAD SYMBOLS (HYPHENATED)           
002900*                            INSTEAD OF ABENDING ON THE UNSTRING.         
003000* 09/30/91  WBT   CR-0455    ADDED DECADE-ROLLOVER LOGIC TO THE           
003100*                            SYMBOL YEAR DIGIT DECODE FOR THE             
003200*                            1999/2000 QUARTERLY ROLLS.                   
003300* 03/05/93  WBT   CR-0512    FIXED BLEED-THROUGH OF PRIOR LONG            
003400*                            RECORD'S TRAILING BYTES INTO A               
003500*                            SHORT RECORD'S UNSTRING WHEN USING           
003600*                            RECORD IS VARYING - ALWAYS REFERENCE         
003700*                            -MODIFY TO THE ACTUAL LENGTH NOW.            
003800* 01/11/95  WBT   CR-0601    DROPPED THE PRINTED EXCEPTION REPORT         
003900*                            IN FAVOR OF CONSOLE DIAGNOSTICS PER          
004000*                            OPERATIONS REQUEST - NO MORE PAPER.          
004100* 08/22/98  RLS   Y2K-0099   YEAR 2000 REMEDIATION.  EXPANDED ALL         
004200*                            CENTURY-SENSITIVE YEAR FIELDS TO             
004300*                            4-DIGIT AND RETESTED THE DECADE              
004400*                            ROLLOVER LOGIC THROUGH 2000-2010.            
004500* 01/14/99  RLS   Y2K-0104   VERIFIED CLEAN RUN ACROSS THE 1999/          
004600*                            2000 YEAR BOUNDARY IN PARALLEL TEST.         
004700* 03/19/07  PKN    CR-0877   REPLACED THE PRE-2007 DST WINDOW             
004800*                            (FIRST SUN APR - LAST SUN OCT) WITH          
004900*                            THE ENERGY POLICY ACT WINDOW (2ND            
005000*                            SUN MAR - 1ST SUN NOV) EFFECTIVE             
005100*                            WITH THIS YEAR'S MARCH ROLL.                 
005200* 11/08/07  PKN    CR-0881   CONFIRMED NOVEMBER ROLLBACK AGAINST          
005300*                            THE NEW WINDOW - NO MISSED MINUTE.           
005400*---------------------------------------------------------------          
005500                                                                          
005600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900                                                                          
006000 SPECIAL-NAMES.                                                           
006100     CLASS CONTRACT-MO-CODE IS "H" "M" "U" "Z".                           
006200                                                                          
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500     SELECT NQBARS ASSIGN TO NQBARS                                       
006600         ORGANIZATION IS LINE SEQUENTIAL                                  
006700         FILE STATUS IS WS-FS-NQBARS.                                     
006800                                                                          
006900     SELECT NQFMOUT ASSIGN TO NQFMOUT                                     
007000         ORGANIZATION IS LINE SEQUENTIAL                                  
007100         FILE STATUS IS WS-FS-NQFMOUT.                                    
007200                                                                          
007300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||           
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600                                                                          
007700* CR-0512 03/05/93 WBT - RECORD IS VARYING SO A SHORT LINE NEVER  CR0512  
007800* INHERITS TRAILING BYTES FROM THE PRIOR LONGER LINE'S BUFFER.            
007900 FD  NQBARS                                                               
008000     LABEL RECORD IS STANDARD                                             
008100     RECORD IS VARYING IN SIZE FROM 1 TO 200 CHARACTERS                   
008200         DEPENDING ON WS-NQBARS-LEN                                       
008300     DATA RECORD IS NQ-INPUT-LINE.                                        
008400 01  NQ-INPUT-LINE                PIC X(200).                             
008500                                                                          
008600 FD  NQFMOUT                                                              
008700     LABEL RECORD IS STANDARD                                             
008800     RECORD CONTAINS 100 CHARACTERS                                       
008900     DATA RECORD IS NQ-OUTPUT-RECORD.                                     
009000 01  NQ-OUTPUT-RECORD.                                                    
009100     05  NQO-TIMESTAMP            PIC X(31).                              
009200     05  NQO-OPEN                 PIC S9(7)V99.                           
009300     05  NQO-HIGH                 PIC S9(7)V99.                           
009400     05  NQO-LOW                  PIC S9(7)V99.                           
009500     05  NQO-CLOSE                PIC S9(7)V99.                           
009600     05  NQO-VOLUME               PIC 9(9).                               
009700     05  NQO-SYMBOL               PIC X(12).                              
009800     05  FILLER                   PIC X(12).                              
009900                                                                          
010000 WORKING-STORAGE SECTION.                                                 
010100                                                                          
010200*----------------------------------------------------------------         
010300* STANDALONE SWITCHES, COUNTERS AND FILE STATUS                           
010400*----------------------------------------------------------------         
010500 77  WS-FS-NQBARS                 PIC XX       VALUE SPACES.              
010600 77  WS-FS-NQFMOUT                PIC XX       VALUE SPACES.              
010700 77  WS-EOF-SWITCH                PIC X        VALUE "N".                 
010800     88  WS-END-OF-FILE                        VALUE "Y".                 
010900     88  WS-NOT-END-OF-FILE                    VALUE "N".                 
011000 77  WS-LINE-COUNT                PIC 9(9) COMP VALUE ZERO.               
011100 77  WS-NQBARS-LEN                PIC 9(4) COMP VALUE ZERO.               
011200 77  WS-IDX                       PIC 99   COMP VALUE ZERO.               
011300 77  WS-GENLEN                    PIC 99   COMP VALUE ZERO.               
011400 77  WS-GL-IDX                    PIC 99   COMP VALUE ZERO.               
011500 77  WS-DRV-TS-LEN                PIC 99   COMP VALUE ZERO.               
011600                                                                          
011700*----------------------------------------------------------------         
011800* GENERAL PURPOSE LENGTH-FINDER WORK AREA (9500-FIND-LENGTH)              
011900*----------------------------------------------------------------         
012000 01  WS-GENLEN-FLD                PIC X(40).                              
012100                                                                          
012200*----------------------------------------------------------------         
012300* DRIVER'S OWN SPLIT OF THE CURRENT LINE (10-FIELD CHECK)                 
012400*----------------------------------------------------------------         
012500 01  WS-DRV-SPLIT.                                                        
012600     05  WS-DRV-FLD-COUNT         PIC 99   COMP VALUE ZERO.               
012700     05  WS-DRV-FLD OCCURS 12 TIMES                                       
012800                                  PIC X(40).                              
012900     05  FILLER                   PIC X(4).                               
013000                                                                          
013100 01  WS-DRV-SPLIT-NAMES REDEFINES WS-DRV-SPLIT.                           
013200     05  FILLER                   PIC 99.                                 
013300     05  WS-DRV-TIMESTAMP-RAW     PIC X(40).                              
013400     05  WS-DRV-RTYPE-RAW         PIC X(40).                              
013500     05  WS-DRV-PUBLISHER-RAW     PIC X(40).                              
013600     05  WS-DRV-INSTR-RAW         PIC X(40).                              
013700     05  WS-DRV-OPEN-RAW          PIC X(40).                              
013800     05  WS-DRV-HIGH-RAW          PIC X(40).                              
013900     05  WS-DRV-LOW-RAW           PIC X(40).                              
014000     05  WS-DRV-CLOSE-RAW         PIC X(40).                              
014100     05  WS-DRV-VOLUME-RAW        PIC X(40).                              
014200     05  WS-DRV-SYMBOL-RAW        PIC X(40).                              
014300     05  FILLER                   PIC X(84).                              
014400                                                                          
014500*----------------------------------------------------------------         
014600* VALIDATOR'S OWN SPLIT (FRONT-MONTH CHECK PARSES INDEPENDENTLY)          
014700*----------------------------------------------------------------         
014800 01  WS-VAL-SPLIT.                                                        
014900     05  WS-VAL-FLD-COUNT         PIC 99   COMP VALUE ZERO.               
015000     05  WS-VAL-FLD OCCURS 12 TIMES                                       
015100                                  PIC X(40).                              
015200     05  FILLER                   PIC X(1).                               
015300                                                                          
015400* Y2K-0099 08/22/98 RLS - YEAR FIELDS WIDENED TO PIC 9(4), FULL   Y2K0099 
015500* CENTURY CARRIED THROUGHOUT, NO 2-DIGIT YEAR ANYWHERE IN HERE.           
015600 01  WS-VAL-WORK.                                                         
015700     05  WS-VAL-RESULT-SW         PIC X        VALUE "Y".                 
015800         88  WS-VAL-IS-VALID                   VALUE "Y".                 
015900         88  WS-VAL-IS-INVALID                 VALUE "N".                 
016000     05  WS-VAL-TIMESTAMP-RAW     PIC X(40).                              
016100     05  WS-VAL-SYMBOL-RAW        PIC X(40).                              
016200     05  WS-VAL-SYMBOL-LEN        PIC 99   COMP VALUE ZERO.               
016300     05  WS-VAL-HYPHEN-CNT        PIC 99   COMP VALUE ZERO.               
016400     05  WS-VAL-TS-LEN            PIC 99   COMP VALUE ZERO.               
016500     05  WS-VAL-YEAR              PIC 9(4) COMP VALUE ZERO.               
016600     05  WS-VAL-MONTH             PIC 99   COMP VALUE ZERO.               
016700     05  WS-VAL-DAY               PIC 99   COMP VALUE ZERO.               
016800     05  WS-VAL-MO-POS            PIC 99   COMP VALUE ZERO.               
016900     05  WS-VAL-MO-CODE           PIC X        VALUE SPACE.               
017000     05  WS-VAL-YR-DIGIT-CHAR     PIC X        VALUE SPACE.               
017100     05  WS-VAL-YR-DIGIT-NUM      PIC 9    COMP VALUE ZERO.               
017200     05  WS-VAL-CODE-FOUND-SW     PIC X        VALUE "N".                 
017300     05  FILLER                   PIC X(1).                               
017400                                                                          
017500 01  WS-CAND-WORK.                                                        
017600     05  WS-CAND-YEAR             PIC 9(4) COMP VALUE ZERO.               
017700     05  WS-CAND-MONTH            PIC 99   COMP VALUE ZERO.               
017800     05  WS-CAND-DECADE           PIC 9(4) COMP VALUE ZERO.               
017900     05  WS-SYM-MONTH             PIC 99   COMP VALUE ZERO.               
018000     05  WS-SYM-YEAR              PIC 9(4) COMP VALUE ZERO.               
018100     05  WS-THIRD-FRI             PIC 99   COMP VALUE ZERO.               
018200     05  WS-FIRST-FRI             PIC 99   COMP VALUE ZERO.               
018300     05  WS-TMP-DAY               PIC 99   COMP VALUE ZERO.               
018400     05  WS-TMP-Q                 PIC 99   COMP VALUE ZERO.               
018500     05  WS-TMP-MOD               PIC 99   COMP VALUE ZERO.               
018600     05  FILLER                   PIC X(1).                               
018700                                                                          
018800*----------------------------------------------------------------         
018900* QUARTERLY MONTH-CODE TABLE (H/M/U/Z -> 03/06/09/12), LOADED             
019000* FROM LITERALS AND RE-VIEWED AS PARALLEL TABLES.                         
019100*----------------------------------------------------------------         
019200 01  WS-CONTRACT-CODE-LIT         PIC X(4)   VALUE "HMUZ".                
019300 01  WS-CONTRACT-CODE-TAB REDEFINES WS-CONTRACT-CODE-LIT.                 
019400     05  WS-CONTRACT-CODE OCCURS 4 TIMES                                  
019500                                  PIC X.                                  
019600 01  WS-CONTRACT-MONTH-LIT        PIC 9(8)   VALUE "03060912".            
019700 01  WS-CONTRACT-MONTH-TAB REDEFINES WS-CONTRACT-MONTH-LIT.               
019800     05  WS-CONTRACT-MONTH-NUM OCCURS 4 TIMES                             
019900                                  PIC 99.                                 
020000                                                                          
020100*----------------------------------------------------------------         
020200* DAYS-IN-MONTH TABLE, LOADED FROM A LITERAL (FEB = 28, LEAP              
020300* YEAR ADDS A DAY IN 6220-IS-LEAP-YEAR).                                  
020400*----------------------------------------------------------------         
020500 01  WS-DAYS-IN-MONTH-LIT PIC 9(24)                                       
020600                           VALUE "312831303130313130313031".              
020700 01  WS-DAYS-IN-MONTH-TAB REDEFINES WS-DAYS-IN-MONTH-LIT.                 
020800     05  WS-DIM-ENTRY OCCURS 12 TIMES                                     
020900                                  PIC 99.                                 
021000                                                                          
021100*----------------------------------------------------------------         
021200* ZELLER WEEKDAY CALCULATION WORK AREA (5000-CALC-WEEKDAY)                
021300*----------------------------------------------------------------         
021400 01  WS-WEEKDAY-WORK.                                                     
021500     05  WS-WD-YEAR               PIC 9(4) COMP VALUE ZERO.               
021600     05  WS-WD-MONTH              PIC 99   COMP VALUE ZERO.               
021700     05  WS-WD-DAY                PIC 99   COMP VALUE ZERO.               
021800     05  WS-WD-Y                  PIC 9(4) COMP VALUE ZERO.               
021900     05  WS-WD-M                  PIC 99   COMP VALUE ZERO.               
022000     05  WS-WD-J                  PIC 99   COMP VALUE ZERO.               
022100     05  WS-WD-K                  PIC 99   COMP VALUE ZERO.               
022200     05  WS-WD-T1-NUM             PIC 9(4) COMP VALUE ZERO.               
022300     05  WS-WD-T1                 PIC 99   COMP VALUE ZERO.               
022400     05  WS-WD-T2                 PIC 99   COMP VALUE ZERO.               
022500     05  WS-WD-T3                 PIC 99   COMP VALUE ZERO.               
022600     05  WS-WD-H                  PIC 9(4) COMP VALUE ZERO.               
022700     05  WS-WD-H7                 PIC 99   COMP VALUE ZERO.               
022800     05  WS-WD-DUMMY              PIC 9(4) COMP VALUE ZERO.               
022900     05  WS-WD-DUMMY2             PIC 99   COMP VALUE ZERO.               
023000     05  WS-WD-R-TMP              PIC 99   COMP VALUE ZERO.               
023100     05  WS-WD-RESULT             PIC 99   COMP VALUE ZERO.               
023200     05  FILLER                   PIC X(1).                               
023300                                                                          
023400*----------------------------------------------------------------         
023500* UTC / EASTERN DATE-TIME WORK AREAS (6000-CONVERT-TO-EASTERN)            
023600*----------------------------------------------------------------         
023700 01  WS-UTC-DT.                                                           
023800     05  WS-UTC-YEAR              PIC 9(4).                               
023900     05  WS-UTC-MONTH             PIC 99.                                 
024000     05  WS-UTC-DAY               PIC 99.                                 
024100     05  WS-UTC-HOUR              PIC 99.                                 
024200     05  WS-UTC-MIN               PIC 99.                                 
024300     05  WS-UTC-SEC               PIC 99.                                 
024400 01  WS-UTC-DT-NUM REDEFINES WS-UTC-DT                                    
024500                                  PIC 9(14).                              
024600 01  WS-UTC-FRAC-BUF               PIC X(6)     VALUE "000000".           
024700 01  WS-UTC-FRACTION               PIC 9(6)     VALUE ZERO.               
024800 01  WS-UTC-FRAC-DIGITS            PIC 99   COMP VALUE ZERO.              
024900                                                                          
025000 01  WS-DST-START-DT.                                                     
025100     05  WS-DST-ST-YEAR           PIC 9(4).                               
025200     05  WS-DST-ST-MONTH          PIC 99.                                 
025300     05  WS-DST-ST-DAY            PIC 99.                                 
025400     05  WS-DST-ST-HOUR           PIC 99.                                 
025500     05  WS-DST-ST-MIN            PIC 99.                                 
025600     05  WS-DST-ST-SEC            PIC 99.                                 
025700 01  WS-DST-START-NUM REDEFINES WS-DST-START-DT                           
025800                                  PIC 9(14).                              
025900                                                                          
026000 01  WS-DST-END-DT.                                                       
026100     05  WS-DST-EN-YEAR           PIC 9(4).                               
026200     05  WS-DST-EN-MONTH          PIC 99.                                 
026300     05  WS-DST-EN-DAY            PIC 99.                                 
026400     05  WS-DST-EN-HOUR           PIC 99.                                 
026500     05  WS-DST-EN-MIN            PIC 99.                                 
026600     05  WS-DST-EN-SEC            PIC 99.                                 
026700 01  WS-DST-END-NUM REDEFINES WS-DST-END-DT                               
026800                                  PIC 9(14).                              
026900                                                                          
027000 01  WS-DST-WORK.                                                         
027100     05  WS-DST-1ST-SUN-MAR       PIC 99    COMP VALUE ZERO.              
027200     05  WS-DST-2ND-SUN-MAR       PIC 99    COMP VALUE ZERO.              
027300     05  WS-DST-1ST-SUN-NOV       PIC 99    COMP VALUE ZERO.              
027400     05  WS-EST-OFFSET-HH         PIC 9     COMP VALUE 5.                 
027500     05  FILLER                   PIC X(1).                               
027600                                                                          
027700 01  WS-WORK-HOUR                 PIC S9(4) COMP VALUE ZERO.              
027800 01  WS-DAY-BORROW-SW             PIC X        VALUE "N".                 
027900 01  WS-LEAP-SW                   PIC X        VALUE "N".                 
028000 01  WS-LY-YEAR                   PIC 9(4) COMP VALUE ZERO.               
028100 01  WS-LY-Q4                     PIC 99   COMP VALUE ZERO.               
028200 01  WS-LY-R4                     PIC 99   COMP VALUE ZERO.               
028300 01  WS-LY-Q100                   PIC 99   COMP VALUE ZERO.               
028400 01  WS-LY-R100                   PIC 99   COMP VALUE ZERO.               
028500 01  WS-LY-Q400                   PIC 9(4) COMP VALUE ZERO.               
028600 01  WS-LY-R400                   PIC 9(4) COMP VALUE ZERO.               
028700                                                                          
028800 01  WS-EST-DT.                                                           
028900     05  WS-EST-YEAR              PIC 9(4).                               
029000     05  WS-EST-MONTH             PIC 99.                                 
029100     05  WS-EST-DAY               PIC 99.                                 
029200     05  WS-EST-HOUR              PIC 99.                                 
029300     05  WS-EST-MIN               PIC 99.                                 
029400     05  WS-EST-SEC               PIC 99.                                 
029500     05  FILLER                   PIC X(1).                               
029600                                                                          
029700 01  WS-OUT-TIMESTAMP.                                                    
029800     05  WS-OT-YEAR               PIC 9(4).                               
029900     05  WS-OT-DASH1              PIC X        VALUE "-".                 
030000     05  WS-OT-MONTH              PIC 99.                                 
030100     05  WS-OT-DASH2              PIC X        VALUE "-".                 
030200     05  WS-OT-DAY                PIC 99.                                 
030300     05  WS-OT-T                  PIC X        VALUE "T".                 
030400     05  WS-OT-HOUR               PIC 99.                                 
030500     05  WS-OT-COLON1             PIC X        VALUE ":".                 
030600     05  WS-OT-MIN                PIC 99.                                 
030700     05  WS-OT-COLON2             PIC X        VALUE ":".                 
030800     05  WS-OT-SEC                PIC 99.                                 
030900     05  WS-OT-DOT                PIC X        VALUE ".".                 
031000     05  WS-OT-FRACTION           PIC 9(6).                               
031100     05  WS-OT-OFFSET             PIC X(5).                               
031200                                                                          
031300*----------------------------------------------------------------         
031400* PRICE STRING-TO-DECIMAL WORK AREA (2210-PARSE-PRICE)                    
031500*----------------------------------------------------------------         
031600 01  WS-PRICE-PARSE.                                                      
031700     05  WS-PP-RAW-STR            PIC X(40).                              
031800     05  WS-PP-SIGN               PIC X        VALUE SPACE.               
031900     05  WS-PP-VALID-SW           PIC X        VALUE "Y".                 
032000         88  WS-PP-VALID                       VALUE "Y".                 
032100         88  WS-PP-INVALID                     VALUE "N".                 
032200     05  WS-PP-LEN                PIC 99   COMP VALUE ZERO.               
032300     05  WS-PP-START              PIC 99   COMP VALUE ZERO.               
032400     05  WS-PP-DOT-POS            PIC 99   COMP VALUE ZERO.               
032500     05  WS-PP-INT-LEN            PIC 99   COMP VALUE ZERO.               
032600     05  WS-PP-FRAC-LEN           PIC 99   COMP VALUE ZERO.               
032700     05  WS-PP-INT-NUM            PIC 9(7) COMP VALUE ZERO.               
032800     05  WS-PP-FRAC-NUM           PIC 99   COMP VALUE ZERO.               
032900     05  WS-PP-RESULT             PIC S9(7)V99.                           
033000     05  FILLER                   PIC X(1).                               
033100                                                                          
033200*----------------------------------------------------------------         
033300* EXTRACTED, CONVERTED OUTPUT FIELDS FOR THE CURRENT RECORD               
033400*----------------------------------------------------------------         
033500 01  WS-EXTRACT-WORK.                                                     
033600     05  WS-EXT-OK-SWITCH         PIC X        VALUE "Y".                 
033700         88  WS-EXTRACT-VALID                  VALUE "Y".                 
033800         88  WS-EXTRACT-FAILED                 VALUE "N".                 
033900     05  WS-EXT-FAIL-REASON       PIC X(40).                              
034000     05  WS-EXT-OPEN              PIC S9(7)V99.                           
034100     05  WS-EXT-HIGH              PIC S9(7)V99.                           
034200     05  WS-EXT-LOW               PIC S9(7)V99.                           
034300     05  WS-EXT-CLOSE             PIC S9(7)V99.                           
034400     05  WS-EXT-VOLUME            PIC 9(9).                               
034500     05  WS-EXT-SYMBOL            PIC X(12).                              
034600     05  FILLER                   PIC X(1).                               
034700                                                                          
034800*----------------------------------------------------------------         
034900* DIAGNOSTIC MESSAGE LINE                                                 
035000*----------------------------------------------------------------         
035100 01  WS-DIAG-LINE.                                                        
035200     05  WS-DIAG-TEXT             PIC X(60).                              
035300     05  WS-DIAG-LINE-NO          PIC Z(8)9.                              
035400     05  WS-DIAG-REASON           PIC X(40).                              
035500     05  FILLER                   PIC X(1).                               
035600                                                                          
035700 PROCEDURE DIVISION.                                                      
035800                                                                          
035900*----------------------------------------------------------------         
036000* MAINLINE - OPENS THE FILES, DRIVES THE READ/VALIDATE/WRITE              
036100* LOOP UNTIL THE VENDOR FEED IS EXHAUSTED, THEN CLOSES OUT.               
036200*----------------------------------------------------------------         
036300 0000-CBLANL06.                                                           
036400* PRIME THE LOOP (1000), RUN IT TO EOF (2000), SHUT DOWN (3000).          
036500     PERFORM 1000-INIT.                                                   
036600* CALL 2000-MAINLINE                                                      
036700     PERFORM 2000-MAINLINE                                                
036800         UNTIL WS-END-OF-FILE.                                            
036900* CALL 3000-CLOSING                                                       
037000     PERFORM 3000-CLOSING.                                                
037100* END OF JOB                                                              
037200     STOP RUN.                                                            
037300                                                                          
037400                                                                          
037500*----------------------------------------------------------------         
037600* OPEN THE VENDOR BAR FEED AND THE EXTRACT FILE.  EXTRACT IS              
037700* OPENED EXTEND SO REPEAT RUNS APPEND TO IT; IF IT DOES NOT               
037800* YET EXIST THE OPEN COMES BACK FILE STATUS 35 AND WE FALL                
037900* THROUGH TO OPEN OUTPUT, WHICH CREATES IT.  PRIME THE LOOP               
038000* WITH TWO READS SO THE VENDOR'S COLUMN-HEADING LINE IS                   
038100* DISCARDED AND THE FIRST DATA LINE IS WAITING FOR 2000.                  
038200*----------------------------------------------------------------         
038300 1000-INIT.                                                               
038400* INPUT SIDE IS READ-ONLY; EXTRACT IS THE ONLY FILE WE WRITE.             
038500     OPEN INPUT NQBARS.                                                   
038600* FILE OPEN -- OPEN EXTEND NQFMOUT                                        
038700     OPEN EXTEND NQFMOUT.                                                 
038800* FILE STATUS 35 = FILE NOT FOUND - CREATE IT THIS RUN.                   
038900     IF WS-FS-NQFMOUT = "35"                                              
039000* FILE OPEN -- OPEN OUTPUT NQFMOUT                                        
039100         OPEN OUTPUT NQFMOUT                                              
039200     END-IF.                                                              
039300                                                                          
039400* DISCARD THE HEADING LINE, THEN LOAD THE FIRST DATA LINE.                
039500     PERFORM 9000-READ-A-LINE.                                            
039600* ONLY PRIME A SECOND TIME IF THE FEED HAD MORE THAN JUST                 
039700* THE HEADING - AN EMPTY FEED MUST NOT DRIVE A PHANTOM READ.              
039800     IF WS-NOT-END-OF-FILE                                                
039900* CALL 9000-READ-A-LINE                                                   
040000         PERFORM 9000-READ-A-LINE                                         
040100     END-IF.                                                              
040200                                                                          
040300                                                                          
040400*----------------------------------------------------------------         
040500* ONE PASS OF THIS LOOP HANDLES ONE INPUT LINE.  A BLANK LINE             
040600* IS DISCARDED BEFORE IT IS EVEN SPLIT.  A BAD FIELD COUNT IS             
040700* A SKIP, NOT A REJECT, BECAUSE THE LINE NEVER REACHED A                  
040800* PARSE STAGE THAT COULD PRODUCE A FAIL REASON.  A LINE THAT              
040900* FAILS THE FRONT-MONTH CHECK IS DROPPED WITHOUT COMMENT -                
041000* ONLY FRONT-MONTH BARS EVER REACH EXTRACTION AND RE-TIMING.              
041100*----------------------------------------------------------------         
041200 2000-MAINLINE.                                                           
041300* SWALLOW BLANK LINES FIRST - THEY ARE NOT A FIELD-COUNT ERROR.           
041400     PERFORM 2050-SKIP-IF-BLANK.                                          
041500* TEST -- WS-NOT-END-OF-FILE                                              
041600     IF WS-NOT-END-OF-FILE                                                
041700* SPLIT ON COMMAS AND CHECK THE VENDOR GAVE US ALL 10 FIELDS.             
041800         PERFORM 2100-SPLIT-LINE                                          
041900* TEST -- WS-DRV-FLD-COUNT NOT = 10                                       
042000         IF WS-DRV-FLD-COUNT NOT = 10                                     
042100* WRONG FIELD COUNT - LOG AND MOVE ON, NO FURTHER PROCESSING.             
042200             PERFORM 2900-SKIPPING-LINE-MSG                               
042300         ELSE                                                             
042400* FIELD COUNT IS GOOD - RUN THE FRONT-MONTH VALIDATOR ON IT.              
042500             PERFORM 4000-FRONT-MONTH-CHECK THRU 4000-EXIT                
042600* ONLY A FRONT-MONTH BAR GETS ITS PRICE/VOLUME FIELDS PULLED.             
042700             IF WS-VAL-IS-VALID                                           
042800* CALL 2200-EXTRACT-FIELDS                                                
042900                 PERFORM 2200-EXTRACT-FIELDS THRU 2200-EXIT               
043000* NUMERIC CONVERSION CLEAN - RE-TIME THE BAR AND WRITE IT OUT.            
043100                 IF WS-EXTRACT-VALID                                      
043200* CALL 6000-CONVERT-TO-EASTERN                                            
043300                     PERFORM 6000-CONVERT-TO-EASTERN                      
043400                         THRU 6000-EXIT                                   
043500* CALL 2300-WRITE-OUTPUT-RECORD                                           
043600                     PERFORM 2300-WRITE-OUTPUT-RECORD                     
043700                 ELSE                                                     
043800* A NUMERIC FIELD DID NOT CONVERT - LOG THE REASON, NO WRITE.             
043900                     PERFORM 2950-CONVERSION-ERROR-MSG                    
044000                 END-IF                                                   
044100             END-IF                                                       
044200         END-IF                                                           
044300     END-IF.                                                              
044400                                                                          
044500* ADVANCE TO THE NEXT LINE FOR THE NEXT TRIP AROUND THE LOOP.             
044600     PERFORM 9000-READ-A-LINE.                                            
044700                                                                          
044800                                                                          
044900*----------------------------------------------------------------         
045000* DISCARD BLANK LINES WITHOUT COUNTING THEM AS A FIELD-COUNT              
045100* PROBLEM.  RECURSES VIA PERFORM (NEVER GO TO INTO A LOOP)                
045200* UNTIL A NON-BLANK LINE OR END OF FILE TURNS UP.                         
045300*----------------------------------------------------------------         
045400 2050-SKIP-IF-BLANK.                                                      
045500* A ZERO-LENGTH LINE IS BLANK BY DEFINITION - NOTHING TO SCAN.            
045600     IF WS-NQBARS-LEN = 0                                                 
045700* EARLY EXIT -- GO TO 2050-EXIT                                           
045800         GO TO 2050-EXIT                                                  
045900     END-IF.                                                              
046000* NON-ZERO LENGTH BUT ALL SPACES IS ALSO BLANK - READ PAST IT.            
046100     IF NQ-INPUT-LINE(1:WS-NQBARS-LEN) = SPACES                           
046200* CALL 9000-READ-A-LINE                                                   
046300         PERFORM 9000-READ-A-LINE                                         
046400* CALL 2050-SKIP-IF-BLANK                                                 
046500         PERFORM 2050-SKIP-IF-BLANK                                       
046600     END-IF.                                                              
046700 2050-EXIT.                                                               
046800     EXIT.                                                                
046900                                                                          
047000                                                                          
047100*----------------------------------------------------------------         
047200* DRIVER'S OWN COMMA SPLIT OF THE RAW LINE.  KEPT SEPARATE                
047300* FROM THE VALIDATOR'S SPLIT AT 4100 BECAUSE THIS JOB TREATS              
047400* THE TWO AS INDEPENDENT PARSING PASSES.  THE TALLYING                    
047500* CLAUSE GIVES 2000-MAINLINE THE FIELD COUNT FOR ITS                      
047600* EXACTLY-10 TEST.                                                        
047700*----------------------------------------------------------------         
047800 2100-SPLIT-LINE.                                                         
047900* SET WS-DRV-FLD-COUNT FROM ZERO                                          
048000     MOVE ZERO TO WS-DRV-FLD-COUNT.                                       
048100* SET WS-DRV-SPLIT FROM SPACES                                            
048200     MOVE SPACES TO WS-DRV-SPLIT.                                         
048300* UNSTRING AGAINST THE ACTUAL LINE LENGTH, NOT THE FULL                   
048400* BUFFER WIDTH - CR-0512 BLED A PRIOR LONG LINE'S TRAILING                
048500* BYTES INTO A SHORT LINE'S FIELDS UNTIL THIS WAS FIXED.                  
048600     UNSTRING NQ-INPUT-LINE(1:WS-NQBARS-LEN) DELIMITED BY ","             
048700         INTO WS-DRV-FLD(1)  WS-DRV-FLD(2)  WS-DRV-FLD(3)                 
048800              WS-DRV-FLD(4)  WS-DRV-FLD(5)  WS-DRV-FLD(6)                 
048900              WS-DRV-FLD(7)  WS-DRV-FLD(8)  WS-DRV-FLD(9)                 
049000              WS-DRV-FLD(10) WS-DRV-FLD(11) WS-DRV-FLD(12)                
049100         TALLYING IN WS-DRV-FLD-COUNT.                                    
049200                                                                          
049300                                                                          
049400*----------------------------------------------------------------         
049500* CONVERT THE FOUR PRICE FIELDS AND THE VOLUME FIELD TO                   
049600* NUMERIC WORKING STORAGE.  ANY ONE FAILURE ABANDONS THE                  
049700* WHOLE RECORD - WS-EXT-OK-SWITCH GOES TO N AND WE FALL OUT               
049800* THROUGH 2200-EXIT WITH THE REASON ALREADY LOGGED BY                     
049900* 2950-CONVERSION-ERROR-MSG.                                              
050000*----------------------------------------------------------------         
050100 2200-EXTRACT-FIELDS.                                                     
050200* SET WS-EXT-OK-SWITCH FROM "Y"                                           
050300     MOVE "Y" TO WS-EXT-OK-SWITCH.                                        
050400                                                                          
050500* OPEN PRICE.                                                             
050600     MOVE WS-DRV-OPEN-RAW TO WS-PP-RAW-STR.                               
050700* CALL 2210-PARSE-PRICE                                                   
050800     PERFORM 2210-PARSE-PRICE THRU 2210-EXIT.                             
050900* TEST -- WS-PP-INVALID                                                   
051000     IF WS-PP-INVALID                                                     
051100* SET WS-EXT-FAIL-REASON FROM "OPEN PRICE NOT NUMERIC"                    
051200         MOVE "OPEN PRICE NOT NUMERIC" TO WS-EXT-FAIL-REASON              
051300* SET WS-EXT-OK-SWITCH FROM "N"                                           
051400         MOVE "N" TO WS-EXT-OK-SWITCH                                     
051500* EARLY EXIT -- GO TO 2200-EXIT                                           
051600         GO TO 2200-EXIT                                                  
051700     END-IF.                                                              
051800* SET WS-EXT-OPEN FROM WS-PP-RESULT                                       
051900     MOVE WS-PP-RESULT TO WS-EXT-OPEN.                                    
052000                                                                          
052100* HIGH PRICE.                                                             
052200     MOVE WS-DRV-HIGH-RAW TO WS-PP-RAW-STR.                               
052300* CALL 2210-PARSE-PRICE                                                   
052400     PERFORM 2210-PARSE-PRICE THRU 2210-EXIT.                             
052500* TEST -- WS-PP-INVALID                                                   
052600     IF WS-PP-INVALID                                                     
052700* SET WS-EXT-FAIL-REASON FROM "HIGH PRICE NOT NUMERIC"                    
052800         MOVE "HIGH PRICE NOT NUMERIC" TO WS-EXT-FAIL-REASON              
052900* SET WS-EXT-OK-SWITCH FROM "N"                                           
053000         MOVE "N" TO WS-EXT-OK-SWITCH                                     
053100* EARLY EXIT -- GO TO 2200-EXIT                                           
053200         GO TO 2200-EXIT                                                  
053300     END-IF.                                                              
053400* SET WS-EXT-HIGH FROM WS-PP-RESULT                                       
053500     MOVE WS-PP-RESULT TO WS-EXT-HIGH.                                    
053600                                                                          
053700* LOW PRICE.                                                              
053800     MOVE WS-DRV-LOW-RAW TO WS-PP-RAW-STR.                                
053900* CALL 2210-PARSE-PRICE                                                   
054000     PERFORM 2210-PARSE-PRICE THRU 2210-EXIT.                             
054100* TEST -- WS-PP-INVALID                                                   
054200     IF WS-PP-INVALID                                                     
054300* SET WS-EXT-FAIL-REASON FROM "LOW PRICE NOT NUMERIC"                     
054400         MOVE "LOW PRICE NOT NUMERIC" TO WS-EXT-FAIL-REASON               
054500* SET WS-EXT-OK-SWITCH FROM "N"                                           
054600         MOVE "N" TO WS-EXT-OK-SWITCH                                     
054700* EARLY EXIT -- GO TO 2200-EXIT                                           
054800         GO TO 2200-EXIT                                                  
054900     END-IF.                                                              
055000* SET WS-EXT-LOW FROM WS-PP-RESULT                                        
055100     MOVE WS-PP-RESULT TO WS-EXT-LOW.                                     
055200                                                                          
055300* CLOSE PRICE.                                                            
055400     MOVE WS-DRV-CLOSE-RAW TO WS-PP-RAW-STR.                              
055500* CALL 2210-PARSE-PRICE                                                   
055600     PERFORM 2210-PARSE-PRICE THRU 2210-EXIT.                             
055700* TEST -- WS-PP-INVALID                                                   
055800     IF WS-PP-INVALID                                                     
055900* SET WS-EXT-FAIL-REASON FROM "CLOSE PRICE NOT NUMERIC"                   
056000         MOVE "CLOSE PRICE NOT NUMERIC" TO WS-EXT-FAIL-REASON             
056100* SET WS-EXT-OK-SWITCH FROM "N"                                           
056200         MOVE "N" TO WS-EXT-OK-SWITCH                                     
056300* EARLY EXIT -- GO TO 2200-EXIT                                           
056400         GO TO 2200-EXIT                                                  
056500     END-IF.                                                              
056600* SET WS-EXT-CLOSE FROM WS-PP-RESULT                                      
056700     MOVE WS-PP-RESULT TO WS-EXT-CLOSE.                                   
056800                                                                          
056900* VOLUME IS A PLAIN UNSIGNED INTEGER, NOT A PRICE - NO DOT                
057000* SCAN NEEDED, JUST A LENGTH-LIMITED IS NUMERIC TEST.                     
057100     MOVE WS-DRV-VOLUME-RAW TO WS-GENLEN-FLD.                             
057200* CALL 9500-FIND-LENGTH                                                   
057300     PERFORM 9500-FIND-LENGTH.                                            
057400* TEST -- WS-GENLEN = 0                                                   
057500     IF WS-GENLEN = 0                                                     
057600* SET WS-EXT-FAIL-REASON FROM "VOLUME NOT NUMERIC"                        
057700         MOVE "VOLUME NOT NUMERIC" TO WS-EXT-FAIL-REASON                  
057800* SET WS-EXT-OK-SWITCH FROM "N"                                           
057900         MOVE "N" TO WS-EXT-OK-SWITCH                                     
058000* EARLY EXIT -- GO TO 2200-EXIT                                           
058100         GO TO 2200-EXIT                                                  
058200     END-IF.                                                              
058300* TEST -- WS-DRV-VOLUME-RAW(1:WS-GENLEN) NOT NUMERIC                      
058400     IF WS-DRV-VOLUME-RAW(1:WS-GENLEN) NOT NUMERIC                        
058500* SET WS-EXT-FAIL-REASON FROM "VOLUME NOT NUMERIC"                        
058600         MOVE "VOLUME NOT NUMERIC" TO WS-EXT-FAIL-REASON                  
058700* SET WS-EXT-OK-SWITCH FROM "N"                                           
058800         MOVE "N" TO WS-EXT-OK-SWITCH                                     
058900* EARLY EXIT -- GO TO 2200-EXIT                                           
059000         GO TO 2200-EXIT                                                  
059100     END-IF.                                                              
059200* SYMBOL IS CARRIED THROUGH VERBATIM - NO CONVERSION TO DO.               
059300     MOVE WS-DRV-VOLUME-RAW(1:WS-GENLEN) TO WS-EXT-VOLUME.                
059400* SET WS-EXT-SYMBOL FROM WS-DRV-SYMBOL-RAW                                
059500     MOVE WS-DRV-SYMBOL-RAW TO WS-EXT-SYMBOL.                             
059600 2200-EXIT.                                                               
059700     EXIT.                                                                
059800                                                                          
059900                                                                          
060000*----------------------------------------------------------------         
060100* HAND-ROLLED STRING-TO-DECIMAL FOR ONE PRICE FIELD.  NO                  
060200* INTRINSIC FUNCTION ON THIS COMPILER GENERATION DOES THIS,               
060300* SO WE FIND THE DECIMAL POINT OURSELVES (2215), SPLIT THE                
060400* INTEGER AND FRACTION PARTS BY HAND, AND COMPUTE THE RESULT              
060500* AS INTEGER + FRACTION/100 TO HOLD EXACTLY TWO DECIMAL                   
060600* PLACES - NO ROUNDING IS EVER APPLIED ANYWHERE IN THIS PATH.             
060700*----------------------------------------------------------------         
060800 2210-PARSE-PRICE.                                                        
060900* WORK OFF THE FIELD'S ACTUAL CONTENT LENGTH, NOT ITS FULL                
061000* PIC WIDTH - UNSTRING LEFT IT PADDED OUT WITH TRAILING SPACE.            
061100     MOVE WS-PP-RAW-STR TO WS-GENLEN-FLD.                                 
061200* CALL 9500-FIND-LENGTH                                                   
061300     PERFORM 9500-FIND-LENGTH.                                            
061400* SET WS-PP-LEN FROM WS-GENLEN                                            
061500     MOVE WS-GENLEN TO WS-PP-LEN.                                         
061600* SET WS-PP-VALID-SW FROM "Y"                                             
061700     MOVE "Y" TO WS-PP-VALID-SW.                                          
061800* A ZERO-LENGTH FIELD IS NOT A NUMBER.                                    
061900     MOVE SPACE TO WS-PP-SIGN.                                            
062000* TEST -- WS-PP-LEN = 0                                                   
062100     IF WS-PP-LEN = 0                                                     
062200* SET WS-PP-VALID-SW FROM "N"                                             
062300         MOVE "N" TO WS-PP-VALID-SW                                       
062400* EARLY EXIT -- GO TO 2210-EXIT                                           
062500         GO TO 2210-EXIT                                                  
062600     END-IF.                                                              
062700* A LEADING HYPHEN IS A SIGN, NOT PART OF THE DIGIT STRING.               
062800     MOVE 1 TO WS-PP-START.                                               
062900* TEST -- WS-PP-RAW-STR(1:1) = "-"                                        
063000     IF WS-PP-RAW-STR(1:1) = "-"                                          
063100* SET WS-PP-SIGN FROM "-"                                                 
063200         MOVE "-" TO WS-PP-SIGN                                           
063300* SET WS-PP-START FROM 2                                                  
063400         MOVE 2 TO WS-PP-START                                            
063500     END-IF.                                                              
063600* LOCATE THE DECIMAL POINT, IF THERE IS ONE.                              
063700     MOVE ZERO TO WS-PP-DOT-POS.                                          
063800* CALL 2215-SCAN-FOR-DOT                                                  
063900     PERFORM 2215-SCAN-FOR-DOT                                            
064000         VARYING WS-IDX FROM WS-PP-START BY 1                             
064100         UNTIL WS-IDX > WS-PP-LEN.                                        
064200* NO DOT FOUND - THE WHOLE FIELD IS THE INTEGER PART AND THE              
064300* FRACTION IS ZERO.  REJECT IF THE INTEGER PART IS TOO LONG               
064400* (OVER 7 DIGITS) OR IS NOT ALL NUMERIC.                                  
064500     IF WS-PP-DOT-POS = 0                                                 
064600* DERIVE WS-PP-INT-LEN                                                    
064700         COMPUTE WS-PP-INT-LEN = WS-PP-LEN - WS-PP-START + 1              
064800* TEST -- WS-PP-INT-LEN < 1 OR WS-PP-INT-LEN > 7                          
064900         IF WS-PP-INT-LEN < 1 OR WS-PP-INT-LEN > 7                        
065000* SET WS-PP-VALID-SW FROM "N"                                             
065100             MOVE "N" TO WS-PP-VALID-SW                                   
065200* EARLY EXIT -- GO TO 2210-EXIT                                           
065300             GO TO 2210-EXIT                                              
065400         END-IF                                                           
065500* TEST -- WS-PP-RAW-STR(WS-PP-START:WS-PP-INT-LEN) NOT NUMERIC            
065600         IF WS-PP-RAW-STR(WS-PP-START:WS-PP-INT-LEN) NOT NUMERIC          
065700* SET WS-PP-VALID-SW FROM "N"                                             
065800             MOVE "N" TO WS-PP-VALID-SW                                   
065900* EARLY EXIT -- GO TO 2210-EXIT                                           
066000             GO TO 2210-EXIT                                              
066100         END-IF                                                           
066200         MOVE WS-PP-RAW-STR(WS-PP-START:WS-PP-INT-LEN)                    
066300             TO WS-PP-INT-NUM                                             
066400* SET WS-PP-FRAC-NUM FROM ZERO                                            
066500         MOVE ZERO TO WS-PP-FRAC-NUM                                      
066600* DOT FOUND - SPLIT INTO INTEGER AND FRACTION PARTS.  THE                 
066700* FRACTION PART MAY NOT RUN PAST TWO DIGITS - THIS FEED NEVER             
066800* CARRIES SUB-CENT PRICES.                                                
066900     ELSE                                                                 
067000* DERIVE WS-PP-INT-LEN                                                    
067100         COMPUTE WS-PP-INT-LEN = WS-PP-DOT-POS - WS-PP-START              
067200* DERIVE WS-PP-FRAC-LEN                                                   
067300         COMPUTE WS-PP-FRAC-LEN = WS-PP-LEN - WS-PP-DOT-POS               
067400* TEST -- WS-PP-INT-LEN < 1 OR WS-PP-INT-LEN > 7                          
067500         IF WS-PP-INT-LEN < 1 OR WS-PP-INT-LEN > 7                        
067600             OR WS-PP-FRAC-LEN > 2                                        
067700* SET WS-PP-VALID-SW FROM "N"                                             
067800             MOVE "N" TO WS-PP-VALID-SW                                   
067900* EARLY EXIT -- GO TO 2210-EXIT                                           
068000             GO TO 2210-EXIT                                              
068100         END-IF                                                           
068200* TEST -- WS-PP-RAW-STR(WS-PP-START:WS-PP-INT-LEN) NOT NUMERIC            
068300         IF WS-PP-RAW-STR(WS-PP-START:WS-PP-INT-LEN) NOT NUMERIC          
068400* SET WS-PP-VALID-SW FROM "N"                                             
068500             MOVE "N" TO WS-PP-VALID-SW                                   
068600* EARLY EXIT -- GO TO 2210-EXIT                                           
068700             GO TO 2210-EXIT                                              
068800         END-IF                                                           
068900         MOVE WS-PP-RAW-STR(WS-PP-START:WS-PP-INT-LEN)                    
069000             TO WS-PP-INT-NUM                                             
069100* NOTHING AFTER THE DOT - TREAT THE FRACTION AS ZERO.                     
069200         IF WS-PP-FRAC-LEN = 0                                            
069300* SET WS-PP-FRAC-NUM FROM ZERO                                            
069400             MOVE ZERO TO WS-PP-FRAC-NUM                                  
069500         ELSE                                                             
069600* ONE OR TWO FRACTION DIGITS - MUST BE NUMERIC EITHER WAY.                
069700             IF WS-PP-RAW-STR(WS-PP-DOT-POS + 1:WS-PP-FRAC-LEN)           
069800                 NOT NUMERIC                                              
069900* SET WS-PP-VALID-SW FROM "N"                                             
070000                 MOVE "N" TO WS-PP-VALID-SW                               
070100* EARLY EXIT -- GO TO 2210-EXIT                                           
070200                 GO TO 2210-EXIT                                          
070300             END-IF                                                       
070400* A SINGLE FRACTION DIGIT IS TENTHS, SO SCALE IT UP BY 10                 
070500* TO LINE UP WITH THE HUNDREDTHS THE COMPUTE BELOW EXPECTS.               
070600             IF WS-PP-FRAC-LEN = 1                                        
070700                 MOVE WS-PP-RAW-STR(WS-PP-DOT-POS + 1:1)                  
070800                     TO WS-PP-FRAC-NUM                                    
070900* DERIVE WS-PP-FRAC-NUM                                                   
071000                 COMPUTE WS-PP-FRAC-NUM = WS-PP-FRAC-NUM * 10             
071100             ELSE                                                         
071200                 MOVE WS-PP-RAW-STR(WS-PP-DOT-POS + 1:2)                  
071300                     TO WS-PP-FRAC-NUM                                    
071400             END-IF                                                       
071500         END-IF                                                           
071600     END-IF.                                                              
071700* ASSEMBLE THE SIGNED RESULT - INTEGER PART PLUS FRACTION/100.            
071800     COMPUTE WS-PP-RESULT =                                               
071900         WS-PP-INT-NUM + (WS-PP-FRAC-NUM / 100).                          
072000* TEST -- WS-PP-SIGN = "-"                                                
072100     IF WS-PP-SIGN = "-"                                                  
072200* DERIVE WS-PP-RESULT                                                     
072300         COMPUTE WS-PP-RESULT = WS-PP-RESULT * -1                         
072400     END-IF.                                                              
072500 2210-EXIT.                                                               
072600     EXIT.                                                                
072700                                                                          
072800                                                                          
072900*----------------------------------------------------------------         
073000* ONE STEP OF THE FORWARD SCAN FOR THE DECIMAL POINT, CALLED              
073100* OUT-OF-LINE BY THE PERFORM...VARYING IN 2210 SO THAT LOOP               
073200* NEVER NEEDS AN INLINE END-PERFORM.                                      
073300*----------------------------------------------------------------         
073400 2215-SCAN-FOR-DOT.                                                       
073500* TEST -- WS-PP-RAW-STR(WS-IDX:1) = "."                                   
073600     IF WS-PP-RAW-STR(WS-IDX:1) = "."                                     
073700* SET WS-PP-DOT-POS FROM WS-IDX                                           
073800         MOVE WS-IDX TO WS-PP-DOT-POS                                     
073900     END-IF.                                                              
074000                                                                          
074100                                                                          
074200*----------------------------------------------------------------         
074300* MOVE THE CONVERTED FIELDS TO THE FIXED-FORMAT EXTRACT                   
074400* RECORD AND WRITE IT.  ONE WRITE PER ACCEPTED BAR - NO                   
074500* BUFFERING AND NO SORT STEP IN THIS JOB.                                 
074600*----------------------------------------------------------------         
074700 2300-WRITE-OUTPUT-RECORD.                                                
074800* SET NQO-TIMESTAMP FROM WS-OUT-TIMESTAMP                                 
074900     MOVE WS-OUT-TIMESTAMP TO NQO-TIMESTAMP.                              
075000* SET NQO-OPEN FROM WS-EXT-OPEN                                           
075100     MOVE WS-EXT-OPEN      TO NQO-OPEN.                                   
075200* SET NQO-HIGH FROM WS-EXT-HIGH                                           
075300     MOVE WS-EXT-HIGH      TO NQO-HIGH.                                   
075400* SET NQO-LOW FROM WS-EXT-LOW                                             
075500     MOVE WS-EXT-LOW       TO NQO-LOW.                                    
075600* SET NQO-CLOSE FROM WS-EXT-CLOSE                                         
075700     MOVE WS-EXT-CLOSE     TO NQO-CLOSE.                                  
075800* SET NQO-VOLUME FROM WS-EXT-VOLUME                                       
075900     MOVE WS-EXT-VOLUME    TO NQO-VOLUME.                                 
076000* SET NQO-SYMBOL FROM WS-EXT-SYMBOL                                       
076100     MOVE WS-EXT-SYMBOL    TO NQO-SYMBOL.                                 
076200* WRITE THE OUTPUT RECORD                                                 
076300     WRITE NQ-OUTPUT-RECORD.                                              
076400                                                                          
076500                                                                          
076600*----------------------------------------------------------------         
076700* DIAGNOSTIC ONLY - THE LINE DID NOT HAVE EXACTLY 10 FIELDS.              
076800* NO FAIL REASON IS SET BECAUSE THE LINE NEVER REACHED A                  
076900* PARSE STAGE THAT COULD PRODUCE ONE.                                     
077000*----------------------------------------------------------------         
077100 2900-SKIPPING-LINE-MSG.                                                  
077200* SET WS-DIAG-TEXT FROM "SKIPPING LINE - FIELD COUNT NOT 10:"             
077300     MOVE "SKIPPING LINE - FIELD COUNT NOT 10:" TO WS-DIAG-TEXT.          
077400* SET WS-DIAG-LINE-NO FROM WS-LINE-COUNT                                  
077500     MOVE WS-LINE-COUNT TO WS-DIAG-LINE-NO.                               
077600* SET WS-DIAG-REASON FROM SPACES                                          
077700     MOVE SPACES TO WS-DIAG-REASON.                                       
077800* CONSOLE MESSAGE                                                         
077900     DISPLAY WS-DIAG-LINE.                                                
078000                                                                          
078100                                                                          
078200*----------------------------------------------------------------         
078300* DIAGNOSTIC ONLY - ONE OF THE NUMERIC FIELDS FAILED                      
078400* CONVERSION.  WS-EXT-FAIL-REASON CARRIES WHICH FIELD AND WHY.            
078500*----------------------------------------------------------------         
078600 2950-CONVERSION-ERROR-MSG.                                               
078700* SET WS-DIAG-TEXT FROM "ERROR PROCESSING LINE"                           
078800     MOVE "ERROR PROCESSING LINE" TO WS-DIAG-TEXT.                        
078900* SET WS-DIAG-LINE-NO FROM WS-LINE-COUNT                                  
079000     MOVE WS-LINE-COUNT TO WS-DIAG-LINE-NO.                               
079100* SET WS-DIAG-REASON FROM WS-EXT-FAIL-REASON                              
079200     MOVE WS-EXT-FAIL-REASON TO WS-DIAG-REASON.                           
079300* CONSOLE MESSAGE                                                         
079400     DISPLAY WS-DIAG-LINE.                                                
079500                                                                          
079600                                                                          
079700* CR-0601 01/11/95 WBT - PRINTED EXCEPTION REPORT DROPPED, ALL    CR0601  
079800* DIAGNOSTICS GO TO THE CONSOLE NOW.                                      
079900* CLOSE BOTH FILES AND ISSUE THE ONE UNCONDITIONAL SUCCESS                
080000* MESSAGE - NO COUNTS AND NO CONTROL TOTALS ARE KEPT OR                   
080100* PRINTED, PER THE OPERATIONS REQUEST BEHIND CR-0601.                     
080200 3000-CLOSING.                                                            
080300* FILE CLOSE -- CLOSE NQBARS                                              
080400     CLOSE NQBARS.                                                        
080500* FILE CLOSE -- CLOSE NQFMOUT                                             
080600     CLOSE NQFMOUT.                                                       
080700* CONSOLE MESSAGE                                                         
080800     DISPLAY "FRONT-MONTH DATA LOADED SUCCESSFULLY.".                     
080900                                                                          
081000                                                                          
081100*----------------------------------------------------------------         
081200* FRONT-MONTH VALIDATOR ENTRY POINT.  DOES ITS OWN COMMA                  
081300* SPLIT (4100), REJECTS SPREADS (4110), PARSES THE TIMESTAMP              
081400* DATE PORTION (4120), WORKS OUT WHAT THE FRONT-MONTH SYMBOL              
081500* OUGHT TO BE FOR THAT DATE (4200), DECODES THE SYMBOL                    
081600* ACTUALLY ON THE LINE (4300), AND COMPARES THE TWO (4400).               
081700* ANY FAILURE ALONG THE WAY DROPS STRAIGHT TO 4000-EXIT WITH              
081800* WS-VAL-RESULT-SW LEFT AT N.                                             
081900*----------------------------------------------------------------         
082000 4000-FRONT-MONTH-CHECK.                                                  
082100* ASSUME VALID UNTIL SOMETHING PROVES OTHERWISE.                          
082200     MOVE "Y" TO WS-VAL-RESULT-SW.                                        
082300* CALL 4100-SPLIT-FOR-VALIDATION                                          
082400     PERFORM 4100-SPLIT-FOR-VALIDATION.                                   
082500* NEED AT LEAST A TIMESTAMP FIELD AND A SYMBOL FIELD.                     
082600     IF WS-VAL-FLD-COUNT < 2                                              
082700* SET WS-VAL-RESULT-SW FROM "N"                                           
082800         MOVE "N" TO WS-VAL-RESULT-SW                                     
082900* EARLY EXIT -- GO TO 4000-EXIT                                           
083000         GO TO 4000-EXIT                                                  
083100     END-IF.                                                              
083200* FIELD 1 IS ALWAYS THE TIMESTAMP; THE SYMBOL IS WHICHEVER                
083300* FIELD CAME LAST, SINCE A SPREAD SYMBOL MAY SHIFT THE COUNT.             
083400     MOVE WS-VAL-FLD(1) TO WS-VAL-TIMESTAMP-RAW.                          
083500* SET WS-VAL-SYMBOL-RAW FROM WS-VAL-FLD(WS-VAL-FLD-COUNT)                 
083600     MOVE WS-VAL-FLD(WS-VAL-FLD-COUNT) TO WS-VAL-SYMBOL-RAW.              
083700                                                                          
083800* HYPHENATED (SPREAD) SYMBOLS ARE REJECTED, NOT DECODED.                  
083900     PERFORM 4110-CHECK-SPREAD.                                           
084000* TEST -- WS-VAL-IS-INVALID                                               
084100     IF WS-VAL-IS-INVALID                                                 
084200* EARLY EXIT -- GO TO 4000-EXIT                                           
084300         GO TO 4000-EXIT                                                  
084400     END-IF.                                                              
084500                                                                          
084600* TIMESTAMP MUST PARSE AS A WELL-FORMED ISO-8601 DATE.                    
084700     PERFORM 4120-PARSE-TIMESTAMP-DATE.                                   
084800* TEST -- WS-VAL-IS-INVALID                                               
084900     IF WS-VAL-IS-INVALID                                                 
085000* EARLY EXIT -- GO TO 4000-EXIT                                           
085100         GO TO 4000-EXIT                                                  
085200     END-IF.                                                              
085300                                                                          
085400* WORK OUT THE CANDIDATE FRONT-MONTH CONTRACT FOR THIS DATE.              
085500     PERFORM 4200-COMPUTE-CANDIDATE.                                      
085600                                                                          
085700* DECODE THE SYMBOL ACTUALLY PRINTED ON THE LINE.                         
085800     PERFORM 4300-PARSE-SYMBOL.                                           
085900* TEST -- WS-VAL-IS-INVALID                                               
086000     IF WS-VAL-IS-INVALID                                                 
086100* EARLY EXIT -- GO TO 4000-EXIT                                           
086200         GO TO 4000-EXIT                                                  
086300     END-IF.                                                              
086400                                                                          
086500* FRONT MONTH ONLY IF THE DECODED SYMBOL MATCHES THE                      
086600* CANDIDATE EXACTLY.                                                      
086700     PERFORM 4400-COMPARE-CANDIDATE.                                      
086800 4000-EXIT.                                                               
086900     EXIT.                                                                
087000                                                                          
087100                                                                          
087200*----------------------------------------------------------------         
087300* VALIDATOR'S OWN COMMA SPLIT - DELIBERATELY SEPARATE FROM                
087400* 2100'S SPLIT.  ONLY THE TIMESTAMP (FIELD 1) AND THE SYMBOL              
087500* (THE LAST FIELD) ARE EVER PULLED OUT OF THIS TABLE.                     
087600*----------------------------------------------------------------         
087700 4100-SPLIT-FOR-VALIDATION.                                               
087800* SET WS-VAL-FLD-COUNT FROM ZERO                                          
087900     MOVE ZERO TO WS-VAL-FLD-COUNT.                                       
088000* SET WS-VAL-SPLIT FROM SPACES                                            
088100     MOVE SPACES TO WS-VAL-SPLIT.                                         
088200* SPLIT THE LINE ON THE DELIMITER BELOW                                   
088300     UNSTRING NQ-INPUT-LINE(1:WS-NQBARS-LEN) DELIMITED BY ","             
088400         INTO WS-VAL-FLD(1)  WS-VAL-FLD(2)  WS-VAL-FLD(3)                 
088500              WS-VAL-FLD(4)  WS-VAL-FLD(5)  WS-VAL-FLD(6)                 
088600              WS-VAL-FLD(7)  WS-VAL-FLD(8)  WS-VAL-FLD(9)                 
088700              WS-VAL-FLD(10) WS-VAL-FLD(11) WS-VAL-FLD(12)                
088800         TALLYING IN WS-VAL-FLD-COUNT.                                    
088900                                                                          
089000                                                                          
089100* CR-0318 02/17/88 DAL - REJECT SPREADS HERE INSTEAD OF LETTING   CR0318  
089200* THE SYMBOL DECODE BLOW UP ON THE EMBEDDED HYPHEN.                       
089300 4110-CHECK-SPREAD.                                                       
089400* COUNT EMBEDDED HYPHENS - A CALENDAR SPREAD SYMBOL CARRIES               
089500* ONE, A PLAIN QUARTERLY SYMBOL NEVER DOES.                               
089600     MOVE ZERO TO WS-VAL-HYPHEN-CNT.                                      
089700* SCAN AND TALLY                                                          
089800     INSPECT WS-VAL-SYMBOL-RAW TALLYING WS-VAL-HYPHEN-CNT                 
089900         FOR ALL "-".                                                     
090000* TEST -- WS-VAL-HYPHEN-CNT > 0                                           
090100     IF WS-VAL-HYPHEN-CNT > 0                                             
090200* SET WS-VAL-RESULT-SW FROM "N"                                           
090300         MOVE "N" TO WS-VAL-RESULT-SW                                     
090400     END-IF.                                                              
090500                                                                          
090600                                                                          
090700*----------------------------------------------------------------         
090800* TRIM A TRAILING Z, THEN VALIDATE THE FIRST 19 BYTES ARE A               
090900* WELL-FORMED YYYY-MM-DDTHH:MM:SS STAMP BY POSITION - DASH AT             
091000* 5 AND 8, T AT 11, COLON AT 14 AND 17, AND EVERY NUMBERED                
091100* PIECE ACTUALLY NUMERIC.  ANYTHING PAST BYTE 19 MUST BE A                
091200* DOT FOLLOWED BY UP TO 9 FRACTIONAL DIGITS.  ONLY YEAR,                  
091300* MONTH, AND DAY ARE CARRIED FORWARD - THE VALIDATOR NEVER                
091400* NEEDS THE TIME OF DAY; ONLY THE DRIVER'S OWN PARSE AT 6010              
091500* DOES.                                                                   
091600*----------------------------------------------------------------         
091700 4120-PARSE-TIMESTAMP-DATE.                                               
091800* SET WS-GENLEN-FLD FROM WS-VAL-TIMESTAMP-RAW                             
091900     MOVE WS-VAL-TIMESTAMP-RAW TO WS-GENLEN-FLD.                          
092000* CALL 9500-FIND-LENGTH                                                   
092100     PERFORM 9500-FIND-LENGTH.                                            
092200* SET WS-VAL-TS-LEN FROM WS-GENLEN                                        
092300     MOVE WS-GENLEN TO WS-VAL-TS-LEN.                                     
092400* A TRAILING Z IS THE ZULU MARKER - DROP IT BEFORE MEASURING.             
092500     IF WS-VAL-TS-LEN > 0                                                 
092600* TEST -- WS-VAL-TIMESTAMP-RAW(WS-VAL-TS-LEN:1) = "Z"                     
092700         IF WS-VAL-TIMESTAMP-RAW(WS-VAL-TS-LEN:1) = "Z"                   
092800* DERIVE WS-VAL-TS-LEN                                                    
092900             COMPUTE WS-VAL-TS-LEN = WS-VAL-TS-LEN - 1                    
093000         END-IF                                                           
093100     END-IF.                                                              
093200* ANYTHING SHORTER THAN YYYY-MM-DDTHH:MM:SS CANNOT BE VALID.              
093300     IF WS-VAL-TS-LEN < 19                                                
093400* SET WS-VAL-RESULT-SW FROM "N"                                           
093500         MOVE "N" TO WS-VAL-RESULT-SW                                     
093600* EARLY EXIT -- GO TO 4120-EXIT                                           
093700         GO TO 4120-EXIT                                                  
093800     END-IF.                                                              
093900* DASH/T/COLON MUST FALL EXACTLY WHERE THE FORMAT PUTS THEM.              
094000     IF WS-VAL-TIMESTAMP-RAW(5:1) NOT = "-"                               
094100         OR WS-VAL-TIMESTAMP-RAW(8:1) NOT = "-"                           
094200         OR WS-VAL-TIMESTAMP-RAW(11:1) NOT = "T"                          
094300         OR WS-VAL-TIMESTAMP-RAW(14:1) NOT = ":"                          
094400         OR WS-VAL-TIMESTAMP-RAW(17:1) NOT = ":"                          
094500* SET WS-VAL-RESULT-SW FROM "N"                                           
094600         MOVE "N" TO WS-VAL-RESULT-SW                                     
094700* EARLY EXIT -- GO TO 4120-EXIT                                           
094800         GO TO 4120-EXIT                                                  
094900     END-IF.                                                              
095000* EVERY NUMBERED PIECE OF THE STAMP MUST ACTUALLY BE DIGITS.              
095100     IF WS-VAL-TIMESTAMP-RAW(1:4)   NOT NUMERIC                           
095200         OR WS-VAL-TIMESTAMP-RAW(6:2)  NOT NUMERIC                        
095300         OR WS-VAL-TIMESTAMP-RAW(9:2)  NOT NUMERIC                        
095400         OR WS-VAL-TIMESTAMP-RAW(12:2) NOT NUMERIC                        
095500         OR WS-VAL-TIMESTAMP-RAW(15:2) NOT NUMERIC                        
095600         OR WS-VAL-TIMESTAMP-RAW(18:2) NOT NUMERIC                        
095700* SET WS-VAL-RESULT-SW FROM "N"                                           
095800         MOVE "N" TO WS-VAL-RESULT-SW                                     
095900* EARLY EXIT -- GO TO 4120-EXIT                                           
096000         GO TO 4120-EXIT                                                  
096100     END-IF.                                                              
096200* ANYTHING PAST THE SECONDS MUST BE A DOT PLUS UP TO 9 MORE               
096300* FRACTIONAL DIGITS - NO OTHER TRAILING CONTENT IS LEGAL.                 
096400     IF WS-VAL-TS-LEN > 19                                                
096500* TEST -- WS-VAL-TS-LEN > 29                                              
096600         IF WS-VAL-TS-LEN > 29                                            
096700             OR WS-VAL-TIMESTAMP-RAW(20:1) NOT = "."                      
096800* SET WS-VAL-RESULT-SW FROM "N"                                           
096900             MOVE "N" TO WS-VAL-RESULT-SW                                 
097000* EARLY EXIT -- GO TO 4120-EXIT                                           
097100             GO TO 4120-EXIT                                              
097200         END-IF                                                           
097300* TEST -- WS-VAL-TIMESTAMP-RAW(21:WS-VAL-TS-LEN - 20)                     
097400         IF WS-VAL-TIMESTAMP-RAW(21:WS-VAL-TS-LEN - 20)                   
097500             NOT NUMERIC                                                  
097600* SET WS-VAL-RESULT-SW FROM "N"                                           
097700             MOVE "N" TO WS-VAL-RESULT-SW                                 
097800* EARLY EXIT -- GO TO 4120-EXIT                                           
097900             GO TO 4120-EXIT                                              
098000         END-IF                                                           
098100     END-IF.                                                              
098200* STAMP IS WELL-FORMED - KEEP ONLY THE DATE PORTION.                      
098300     MOVE WS-VAL-TIMESTAMP-RAW(1:4)  TO WS-VAL-YEAR.                      
098400* SET WS-VAL-MONTH FROM WS-VAL-TIMESTAMP-RAW(6:2)                         
098500     MOVE WS-VAL-TIMESTAMP-RAW(6:2)  TO WS-VAL-MONTH.                     
098600* SET WS-VAL-DAY FROM WS-VAL-TIMESTAMP-RAW(9:2)                           
098700     MOVE WS-VAL-TIMESTAMP-RAW(9:2)  TO WS-VAL-DAY.                       
098800 4120-EXIT.                                                               
098900     EXIT.                                                                
099000                                                                          
099100                                                                          
099200*----------------------------------------------------------------         
099300* WORK OUT WHAT THE FRONT-MONTH CONTRACT OUGHT TO BE FOR THE              
099400* BAR'S DATE.  ONLY H/M/U/Z (MAR/JUN/SEP/DEC) ARE QUARTERLY               
099500* MONTHS; ON A QUARTERLY MONTH WE STILL HAVE TO CHECK THE                 
099600* THIRD FRIDAY - ON OR BEFORE IT, THAT CONTRACT IS STILL                  
099700* FRONT MONTH; AFTER IT, WE HAVE ALREADY ROLLED TO THE NEXT               
099800* ONE.  ANY NON-QUARTERLY MONTH ROLLS FORWARD UNCONDITIONALLY.            
099900*----------------------------------------------------------------         
100000 4200-COMPUTE-CANDIDATE.                                                  
100100* TEST -- WS-VAL-MONTH = 3 OR WS-VAL-MONTH = 6                            
100200     IF WS-VAL-MONTH = 3 OR WS-VAL-MONTH = 6                              
100300         OR WS-VAL-MONTH = 9 OR WS-VAL-MONTH = 12                         
100400* QUARTERLY MONTH - FIND THE WEEKDAY OF THE 1ST, THEN THE                 
100500* THIRD FRIDAY'S DAY NUMBER.                                              
100600         MOVE WS-VAL-YEAR TO WS-WD-YEAR                                   
100700* SET WS-WD-MONTH FROM WS-VAL-MONTH                                       
100800         MOVE WS-VAL-MONTH TO WS-WD-MONTH                                 
100900* SET WS-WD-DAY FROM 1                                                    
101000         MOVE 1 TO WS-WD-DAY                                              
101100* CALL 5000-CALC-WEEKDAY                                                  
101200         PERFORM 5000-CALC-WEEKDAY                                        
101300* CALL 4210-THIRD-FRIDAY                                                  
101400         PERFORM 4210-THIRD-FRIDAY                                        
101500* STILL ON OR BEFORE EXPIRATION - THIS MONTH IS STILL FRONT.              
101600         IF WS-VAL-DAY <= WS-THIRD-FRI                                    
101700* SET WS-CAND-YEAR FROM WS-VAL-YEAR                                       
101800             MOVE WS-VAL-YEAR TO WS-CAND-YEAR                             
101900* SET WS-CAND-MONTH FROM WS-VAL-MONTH                                     
102000             MOVE WS-VAL-MONTH TO WS-CAND-MONTH                           
102100* PAST EXPIRATION - ROLL TO THE NEXT QUARTERLY MONTH.                     
102200         ELSE                                                             
102300* CALL 4220-NEXT-CONTRACT-MONTH                                           
102400             PERFORM 4220-NEXT-CONTRACT-MONTH                             
102500         END-IF                                                           
102600* NOT A QUARTERLY MONTH AT ALL - ALWAYS ROLLS FORWARD.                    
102700     ELSE                                                                 
102800* CALL 4220-NEXT-CONTRACT-MONTH                                           
102900         PERFORM 4220-NEXT-CONTRACT-MONTH                                 
103000     END-IF.                                                              
103100                                                                          
103200                                                                          
103300*----------------------------------------------------------------         
103400* GIVEN THE WEEKDAY OF THE 1ST (FROM 5000, MON=0..SUN=6),                 
103500* WORK OUT THE DATE OF THE FIRST FRIDAY (WEEKDAY 4), THEN ADD             
103600* TWO WEEKS FOR THE THIRD.                                                
103700*----------------------------------------------------------------         
103800 4210-THIRD-FRIDAY.                                                       
103900* DERIVE WS-TMP-DAY                                                       
104000     COMPUTE WS-TMP-DAY = 4 - WS-WD-RESULT + 7.                           
104100* DIVIDE STEP -- WS-TMP-DAY BY 7 GIVING WS-TMP-Q                          
104200     DIVIDE WS-TMP-DAY BY 7 GIVING WS-TMP-Q                               
104300         REMAINDER WS-TMP-MOD.                                            
104400* DERIVE WS-FIRST-FRI                                                     
104500     COMPUTE WS-FIRST-FRI = 1 + WS-TMP-MOD.                               
104600* DERIVE WS-THIRD-FRI                                                     
104700     COMPUTE WS-THIRD-FRI = WS-FIRST-FRI + 14.                            
104800                                                                          
104900                                                                          
105000*----------------------------------------------------------------         
105100* ROLL FORWARD TO THE NEXT QUARTERLY MONTH - MARCH, JUNE,                 
105200* SEPTEMBER, OR DECEMBER IN TURN, WRAPPING DECEMBER (OR                   
105300* ANYTHING PAST IT) BACK TO MARCH OF THE FOLLOWING YEAR.                  
105400*----------------------------------------------------------------         
105500 4220-NEXT-CONTRACT-MONTH.                                                
105600* MULTI-WAY TEST FOLLOWS                                                  
105700     EVALUATE TRUE                                                        
105800* CASE -- WS-VAL-MONTH < 3                                                
105900         WHEN WS-VAL-MONTH < 3                                            
106000* SET WS-CAND-MONTH FROM 3                                                
106100             MOVE 3 TO WS-CAND-MONTH                                      
106200* SET WS-CAND-YEAR FROM WS-VAL-YEAR                                       
106300             MOVE WS-VAL-YEAR TO WS-CAND-YEAR                             
106400* CASE -- WS-VAL-MONTH < 6                                                
106500         WHEN WS-VAL-MONTH < 6                                            
106600* SET WS-CAND-MONTH FROM 6                                                
106700             MOVE 6 TO WS-CAND-MONTH                                      
106800* SET WS-CAND-YEAR FROM WS-VAL-YEAR                                       
106900             MOVE WS-VAL-YEAR TO WS-CAND-YEAR                             
107000* CASE -- WS-VAL-MONTH < 9                                                
107100         WHEN WS-VAL-MONTH < 9                                            
107200* SET WS-CAND-MONTH FROM 9                                                
107300             MOVE 9 TO WS-CAND-MONTH                                      
107400* SET WS-CAND-YEAR FROM WS-VAL-YEAR                                       
107500             MOVE WS-VAL-YEAR TO WS-CAND-YEAR                             
107600* CASE -- WS-VAL-MONTH < 12                                               
107700         WHEN WS-VAL-MONTH < 12                                           
107800* PAST DECEMBER MEANS WE ARE ALREADY IN THE NEXT YEAR'S                   
107900* FIRST QUARTER CONTRACT.                                                 
108000             MOVE 12 TO WS-CAND-MONTH                                     
108100* SET WS-CAND-YEAR FROM WS-VAL-YEAR                                       
108200             MOVE WS-VAL-YEAR TO WS-CAND-YEAR                             
108300* CASE -- OTHER                                                           
108400         WHEN OTHER                                                       
108500* SET WS-CAND-MONTH FROM 3                                                
108600             MOVE 3 TO WS-CAND-MONTH                                      
108700* DERIVE WS-CAND-YEAR                                                     
108800             COMPUTE WS-CAND-YEAR = WS-VAL-YEAR + 1                       
108900     END-EVALUATE.                                                        
109000                                                                          
109100                                                                          
109200*----------------------------------------------------------------         
109300* DECODE THE SYMBOL ON THE LINE - LAST CHARACTER IS THE YEAR              
109400* DIGIT, SECOND-TO-LAST IS THE MONTH CODE (H/M/U/Z, ENFORCED              
109500* BY THE CONTRACT-MO-CODE CLASS TEST).  THE YEAR DIGIT IS                 
109600* ONLY ONE DIGIT ON THE TAPE, SO WE HAVE TO RECOVER THE                   
109700* DECADE OURSELVES - TAKE THE CANDIDATE YEAR'S OWN DECADE AND             
109800* BUMP IT TEN YEARS IF THAT WOULD PUT THE SYMBOL YEAR BEHIND              
109900* THE CANDIDATE (CR-0455/Y2K-0099 DECADE-ROLLOVER FIX).                   
110000*----------------------------------------------------------------         
110100 4300-PARSE-SYMBOL.                                                       
110200* SET WS-GENLEN-FLD FROM WS-VAL-SYMBOL-RAW                                
110300     MOVE WS-VAL-SYMBOL-RAW TO WS-GENLEN-FLD.                             
110400* CALL 9500-FIND-LENGTH                                                   
110500     PERFORM 9500-FIND-LENGTH.                                            
110600* TOO SHORT TO HOLD A ROOT, A MONTH CODE, AND A YEAR DIGIT.               
110700     MOVE WS-GENLEN TO WS-VAL-SYMBOL-LEN.                                 
110800* TEST -- WS-VAL-SYMBOL-LEN < 3                                           
110900     IF WS-VAL-SYMBOL-LEN < 3                                             
111000* SET WS-VAL-RESULT-SW FROM "N"                                           
111100         MOVE "N" TO WS-VAL-RESULT-SW                                     
111200* EARLY EXIT -- GO TO 4300-EXIT                                           
111300         GO TO 4300-EXIT                                                  
111400     END-IF.                                                              
111500* MONTH CODE IS SECOND-TO-LAST, YEAR DIGIT IS LAST.                       
111600     COMPUTE WS-VAL-MO-POS = WS-VAL-SYMBOL-LEN - 1.                       
111700* SET WS-VAL-MO-CODE FROM WS-VAL-SYMBOL-RAW(WS-VAL-MO-POS:1)              
111800     MOVE WS-VAL-SYMBOL-RAW(WS-VAL-MO-POS:1) TO WS-VAL-MO-CODE.           
111900     MOVE WS-VAL-SYMBOL-RAW(WS-VAL-SYMBOL-LEN:1)                          
112000         TO WS-VAL-YR-DIGIT-CHAR.                                         
112100* YEAR DIGIT MUST BE NUMERIC.                                             
112200     IF WS-VAL-YR-DIGIT-CHAR NOT NUMERIC                                  
112300* SET WS-VAL-RESULT-SW FROM "N"                                           
112400         MOVE "N" TO WS-VAL-RESULT-SW                                     
112500* EARLY EXIT -- GO TO 4300-EXIT                                           
112600         GO TO 4300-EXIT                                                  
112700     END-IF.                                                              
112800* MONTH CODE MUST BE ONE OF H/M/U/Z.                                      
112900     IF WS-VAL-MO-CODE NOT CONTRACT-MO-CODE                               
113000* SET WS-VAL-RESULT-SW FROM "N"                                           
113100         MOVE "N" TO WS-VAL-RESULT-SW                                     
113200* EARLY EXIT -- GO TO 4300-EXIT                                           
113300         GO TO 4300-EXIT                                                  
113400     END-IF.                                                              
113500* SET WS-VAL-YR-DIGIT-NUM FROM WS-VAL-YR-DIGIT-CHAR                       
113600     MOVE WS-VAL-YR-DIGIT-CHAR TO WS-VAL-YR-DIGIT-NUM.                    
113700* SET WS-VAL-CODE-FOUND-SW FROM "N"                                       
113800     MOVE "N" TO WS-VAL-CODE-FOUND-SW.                                    
113900* LOOK UP THE MONTH CODE IN THE QUARTERLY TABLE TO GET THE                
114000* NUMERIC MONTH.                                                          
114100     PERFORM 4310-SCAN-MONTH-CODE                                         
114200         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 4.                     
114300* TEST -- WS-VAL-CODE-FOUND-SW NOT = "Y"                                  
114400     IF WS-VAL-CODE-FOUND-SW NOT = "Y"                                    
114500* SET WS-VAL-RESULT-SW FROM "N"                                           
114600         MOVE "N" TO WS-VAL-RESULT-SW                                     
114700* EARLY EXIT -- GO TO 4300-EXIT                                           
114800         GO TO 4300-EXIT                                                  
114900     END-IF.                                                              
115000* ONE-DIGIT YEAR ON THE TAPE - RECOVER THE DECADE FROM THE                
115100* CANDIDATE YEAR, THEN NUDGE FORWARD A DECADE IF THAT PUTS                
115200* THE SYMBOL YEAR BEHIND THE CANDIDATE WE ARE COMPARING TO.               
115300     COMPUTE WS-CAND-DECADE = WS-CAND-YEAR / 10.                          
115400* DERIVE WS-CAND-DECADE                                                   
115500     COMPUTE WS-CAND-DECADE = WS-CAND-DECADE * 10.                        
115600* DERIVE WS-SYM-YEAR                                                      
115700     COMPUTE WS-SYM-YEAR = WS-CAND-DECADE + WS-VAL-YR-DIGIT-NUM.          
115800* TEST -- WS-SYM-YEAR < WS-CAND-YEAR                                      
115900     IF WS-SYM-YEAR < WS-CAND-YEAR                                        
116000* DERIVE WS-SYM-YEAR                                                      
116100         COMPUTE WS-SYM-YEAR = WS-SYM-YEAR + 10                           
116200     END-IF.                                                              
116300 4300-EXIT.                                                               
116400     EXIT.                                                                
116500                                                                          
116600                                                                          
116700*----------------------------------------------------------------         
116800* ONE STEP OF THE MONTH-CODE TABLE LOOKUP, CALLED OUT-OF-LINE             
116900* BY THE PERFORM...VARYING IN 4300.                                       
117000*----------------------------------------------------------------         
117100 4310-SCAN-MONTH-CODE.                                                    
117200* TEST -- WS-VAL-MO-CODE = WS-CONTRACT-CODE(WS-IDX)                       
117300     IF WS-VAL-MO-CODE = WS-CONTRACT-CODE(WS-IDX)                         
117400* SET WS-SYM-MONTH FROM WS-CONTRACT-MONTH-NUM(WS-IDX)                     
117500         MOVE WS-CONTRACT-MONTH-NUM(WS-IDX) TO WS-SYM-MONTH               
117600* SET WS-VAL-CODE-FOUND-SW FROM "Y"                                       
117700         MOVE "Y" TO WS-VAL-CODE-FOUND-SW                                 
117800     END-IF.                                                              
117900                                                                          
118000                                                                          
118100*----------------------------------------------------------------         
118200* THE LINE IS FRONT-MONTH ONLY IF THE DECODED SYMBOL MATCHES              
118300* THE COMPUTED CANDIDATE MONTH AND YEAR EXACTLY.                          
118400*----------------------------------------------------------------         
118500 4400-COMPARE-CANDIDATE.                                                  
118600* TEST -- WS-SYM-MONTH = WS-CAND-MONTH                                    
118700     IF WS-SYM-MONTH = WS-CAND-MONTH                                      
118800         AND WS-SYM-YEAR = WS-CAND-YEAR                                   
118900* SET WS-VAL-RESULT-SW FROM "Y"                                           
119000         MOVE "Y" TO WS-VAL-RESULT-SW                                     
119100     ELSE                                                                 
119200* SET WS-VAL-RESULT-SW FROM "N"                                           
119300         MOVE "N" TO WS-VAL-RESULT-SW                                     
119400     END-IF.                                                              
119500                                                                          
119600                                                                          
119700*----------------------------------------------------------------         
119800* ZELLER'S CONGRUENCE - PLAIN COMPUTE/DIVIDE ARITHMETIC, NO               
119900* INTRINSIC FUNCTION.  JANUARY AND FEBRUARY ARE TREATED AS                
120000* MONTHS 13 AND 14 OF THE PRIOR YEAR, PER THE ALGORITHM.  THE             
120100* RESULT IS MON=0 ... SUN=6 TO MATCH THIS JOB'S WEEKDAY                   
120200* CONVENTION, NOT THE TEXTBOOK'S SAT=0 FORM - THAT IS WHY THE             
120300* FINAL REMAINDER IS OFFSET BY 5 BEFORE THE LAST DIVIDE.                  
120400*----------------------------------------------------------------         
120500 5000-CALC-WEEKDAY.                                                       
120600* SHIFT JAN/FEB INTO THE PRIOR YEAR'S MONTHS 13/14.                       
120700     IF WS-WD-MONTH <= 2                                                  
120800* DERIVE WS-WD-M                                                          
120900         COMPUTE WS-WD-M = WS-WD-MONTH + 12                               
121000* DERIVE WS-WD-Y                                                          
121100         COMPUTE WS-WD-Y = WS-WD-YEAR - 1                                 
121200     ELSE                                                                 
121300* SET WS-WD-M FROM WS-WD-MONTH                                            
121400         MOVE WS-WD-MONTH TO WS-WD-M                                      
121500* SET WS-WD-Y FROM WS-WD-YEAR                                             
121600         MOVE WS-WD-YEAR TO WS-WD-Y                                       
121700     END-IF.                                                              
121800* CENTURY AND YEAR-OF-CENTURY PIECES OF ZELLER'S FORMULA.                 
121900     DIVIDE WS-WD-Y BY 100 GIVING WS-WD-J REMAINDER WS-WD-K.              
122000* DERIVE WS-WD-T1-NUM                                                     
122100     COMPUTE WS-WD-T1-NUM = 13 * (WS-WD-M + 1).                           
122200* DIVIDE STEP -- WS-WD-T1-NUM BY 5 GIVING WS-WD-T1                        
122300     DIVIDE WS-WD-T1-NUM BY 5 GIVING WS-WD-T1.                            
122400* DIVIDE STEP -- WS-WD-K BY 4 GIVING WS-WD-T2                             
122500     DIVIDE WS-WD-K BY 4 GIVING WS-WD-T2.                                 
122600* DIVIDE STEP -- WS-WD-J BY 4 GIVING WS-WD-T3                             
122700     DIVIDE WS-WD-J BY 4 GIVING WS-WD-T3.                                 
122800* ASSEMBLE THE RAW ZELLER TOTAL, THEN REDUCE MOD 7.                       
122900     COMPUTE WS-WD-H =                                                    
123000         WS-WD-DAY + WS-WD-T1 + WS-WD-K + WS-WD-T2                        
123100         + WS-WD-T3 + (5 * WS-WD-J).                                      
123200* REDUCE THE ZELLER TOTAL MOD 7                                           
123300     DIVIDE WS-WD-H BY 7 GIVING WS-WD-DUMMY REMAINDER WS-WD-H7.           
123400* SHIFT FROM ZELLER'S SAT=0 CONVENTION TO THIS SHOP'S MON=0.              
123500     COMPUTE WS-WD-R-TMP = WS-WD-H7 + 5.                                  
123600* DIVIDE STEP -- WS-WD-R-TMP BY 7 GIVING WS-WD-DUMMY2                     
123700     DIVIDE WS-WD-R-TMP BY 7 GIVING WS-WD-DUMMY2                          
123800         REMAINDER WS-WD-RESULT.                                          
123900                                                                          
124000                                                                          
124100*----------------------------------------------------------------         
124200* UTC TO EASTERN LOCAL IN FOUR STEPS: PARSE THE FULL                      
124300* TIMESTAMP (6010), WORK OUT WHETHER EDT OR EST APPLIES                   
124400* (6100), SUBTRACT THE OFFSET WITH BORROW (6200), AND EDIT                
124500* THE RESULT BACK TO TEXT (6300).                                         
124600*----------------------------------------------------------------         
124700 6000-CONVERT-TO-EASTERN.                                                 
124800* CALL 6010-PARSE-TIMESTAMP-FULL                                          
124900     PERFORM 6010-PARSE-TIMESTAMP-FULL.                                   
125000* CALL 6100-DETERMINE-DST-OFFSET                                          
125100     PERFORM 6100-DETERMINE-DST-OFFSET.                                   
125200* CALL 6200-SUBTRACT-OFFSET                                               
125300     PERFORM 6200-SUBTRACT-OFFSET.                                        
125400* CALL 6300-EDIT-OUTPUT-TIMESTAMP                                         
125500     PERFORM 6300-EDIT-OUTPUT-TIMESTAMP.                                  
125600 6000-EXIT.                                                               
125700     EXIT.                                                                
125800                                                                          
125900                                                                          
126000*----------------------------------------------------------------         
126100* DRIVER'S OWN PARSE OF ITS OWN SPLIT TIMESTAMP FIELD - TRIM              
126200* THE TRAILING Z, THEN PICK OFF YEAR/MONTH/DAY/HOUR/MINUTE/               
126300* SECOND BY POSITION.  FRACTIONAL SECONDS ARE PADDED OR                   
126400* TRUNCATED TO EXACTLY SIX DIGITS SO THE OUTPUT TIMESTAMP                 
126500* ALWAYS CARRIES MICROSECONDS.                                            
126600*----------------------------------------------------------------         
126700 6010-PARSE-TIMESTAMP-FULL.                                               
126800* SET WS-GENLEN-FLD FROM WS-DRV-TIMESTAMP-RAW                             
126900     MOVE WS-DRV-TIMESTAMP-RAW TO WS-GENLEN-FLD.                          
127000* CALL 9500-FIND-LENGTH                                                   
127100     PERFORM 9500-FIND-LENGTH.                                            
127200* SET WS-DRV-TS-LEN FROM WS-GENLEN                                        
127300     MOVE WS-GENLEN TO WS-DRV-TS-LEN.                                     
127400* TEST -- WS-DRV-TS-LEN > 0                                               
127500     IF WS-DRV-TS-LEN > 0                                                 
127600* TEST -- WS-DRV-TIMESTAMP-RAW(WS-DRV-TS-LEN:1) = "Z"                     
127700         IF WS-DRV-TIMESTAMP-RAW(WS-DRV-TS-LEN:1) = "Z"                   
127800* DERIVE WS-DRV-TS-LEN                                                    
127900             COMPUTE WS-DRV-TS-LEN = WS-DRV-TS-LEN - 1                    
128000         END-IF                                                           
128100     END-IF.                                                              
128200* POSITIONAL PICKOFF OF EACH UTC COMPONENT.                               
128300     MOVE WS-DRV-TIMESTAMP-RAW(1:4)  TO WS-UTC-YEAR.                      
128400* SET WS-UTC-MONTH FROM WS-DRV-TIMESTAMP-RAW(6:2)                         
128500     MOVE WS-DRV-TIMESTAMP-RAW(6:2)  TO WS-UTC-MONTH.                     
128600* SET WS-UTC-DAY FROM WS-DRV-TIMESTAMP-RAW(9:2)                           
128700     MOVE WS-DRV-TIMESTAMP-RAW(9:2)  TO WS-UTC-DAY.                       
128800* SET WS-UTC-HOUR FROM WS-DRV-TIMESTAMP-RAW(12:2)                         
128900     MOVE WS-DRV-TIMESTAMP-RAW(12:2) TO WS-UTC-HOUR.                      
129000* SET WS-UTC-MIN FROM WS-DRV-TIMESTAMP-RAW(15:2)                          
129100     MOVE WS-DRV-TIMESTAMP-RAW(15:2) TO WS-UTC-MIN.                       
129200* SET WS-UTC-SEC FROM WS-DRV-TIMESTAMP-RAW(18:2)                          
129300     MOVE WS-DRV-TIMESTAMP-RAW(18:2) TO WS-UTC-SEC.                       
129400* DEFAULT THE FRACTION TO ALL ZEROS, THEN OVERLAY WHATEVER                
129500* DIGITS THE VENDOR ACTUALLY SENT - PAD SHORT, TRUNCATE LONG.             
129600     MOVE "000000" TO WS-UTC-FRAC-BUF.                                    
129700* TEST -- WS-DRV-TS-LEN > 19                                              
129800     IF WS-DRV-TS-LEN > 19                                                
129900* DERIVE WS-UTC-FRAC-DIGITS                                               
130000         COMPUTE WS-UTC-FRAC-DIGITS = WS-DRV-TS-LEN - 20                  
130100* TEST -- WS-UTC-FRAC-DIGITS > 6                                          
130200         IF WS-UTC-FRAC-DIGITS > 6                                        
130300* SET WS-UTC-FRAC-BUF FROM WS-DRV-TIMESTAMP-RAW(21:6)                     
130400             MOVE WS-DRV-TIMESTAMP-RAW(21:6) TO WS-UTC-FRAC-BUF           
130500         ELSE                                                             
130600             MOVE WS-DRV-TIMESTAMP-RAW(21:WS-UTC-FRAC-DIGITS)             
130700                 TO WS-UTC-FRAC-BUF(1:WS-UTC-FRAC-DIGITS)                 
130800         END-IF                                                           
130900     END-IF.                                                              
131000* SET WS-UTC-FRACTION FROM WS-UTC-FRAC-BUF                                
131100     MOVE WS-UTC-FRAC-BUF TO WS-UTC-FRACTION.                             
131200                                                                          
131300                                                                          
131400* CR-0877 03/19/07 PKN - 2ND SUN MAR 0700Z TO 1ST SUN NOV 0600Z,  CR0877  
131500* PER THE ENERGY POLICY ACT.  CR-0881 CONFIRMED THE NOV ROLLBACK.         
131600 6100-DETERMINE-DST-OFFSET.                                               
131700* SECOND SUNDAY IN MARCH = DST START.  FIND THE WEEKDAY OF                
131800* MAR 1ST, THEN THE FIRST SUNDAY'S DAY NUMBER, THEN ADD A                 
131900* WEEK FOR THE SECOND ONE.                                                
132000     MOVE WS-UTC-YEAR TO WS-WD-YEAR.                                      
132100* SET WS-WD-MONTH FROM 3                                                  
132200     MOVE 3 TO WS-WD-MONTH.                                               
132300* SET WS-WD-DAY FROM 1                                                    
132400     MOVE 1 TO WS-WD-DAY.                                                 
132500* CALL 5000-CALC-WEEKDAY                                                  
132600     PERFORM 5000-CALC-WEEKDAY.                                           
132700* DERIVE WS-TMP-DAY                                                       
132800     COMPUTE WS-TMP-DAY = 6 - WS-WD-RESULT + 7.                           
132900* FIND THE FIRST SUNDAY'S DAY NUMBER                                      
133000     DIVIDE WS-TMP-DAY BY 7 GIVING WS-TMP-Q REMAINDER WS-TMP-MOD.         
133100* DERIVE WS-DST-1ST-SUN-MAR                                               
133200     COMPUTE WS-DST-1ST-SUN-MAR = 1 + WS-TMP-MOD.                         
133300* DERIVE WS-DST-2ND-SUN-MAR                                               
133400     COMPUTE WS-DST-2ND-SUN-MAR = WS-DST-1ST-SUN-MAR + 7.                 
133500                                                                          
133600* FIRST SUNDAY IN NOVEMBER = DST END, SAME TECHNIQUE.                     
133700     MOVE WS-UTC-YEAR TO WS-WD-YEAR.                                      
133800* SET WS-WD-MONTH FROM 11                                                 
133900     MOVE 11 TO WS-WD-MONTH.                                              
134000* SET WS-WD-DAY FROM 1                                                    
134100     MOVE 1 TO WS-WD-DAY.                                                 
134200* CALL 5000-CALC-WEEKDAY                                                  
134300     PERFORM 5000-CALC-WEEKDAY.                                           
134400* DERIVE WS-TMP-DAY                                                       
134500     COMPUTE WS-TMP-DAY = 6 - WS-WD-RESULT + 7.                           
134600* FIND THE FIRST SUNDAY'S DAY NUMBER                                      
134700     DIVIDE WS-TMP-DAY BY 7 GIVING WS-TMP-Q REMAINDER WS-TMP-MOD.         
134800* DERIVE WS-DST-1ST-SUN-NOV                                               
134900     COMPUTE WS-DST-1ST-SUN-NOV = 1 + WS-TMP-MOD.                         
135000                                                                          
135100* BUILD THE DST-START INSTANT AS A 14-DIGIT NUMBER SO IT CAN              
135200* BE COMPARED AGAINST THE BAR'S OWN UTC INSTANT BELOW.                    
135300     MOVE WS-UTC-YEAR       TO WS-DST-ST-YEAR.                            
135400* SET WS-DST-ST-MONTH FROM 03                                             
135500     MOVE 03                TO WS-DST-ST-MONTH.                           
135600* SET WS-DST-ST-DAY FROM WS-DST-2ND-SUN-MAR                               
135700     MOVE WS-DST-2ND-SUN-MAR TO WS-DST-ST-DAY.                            
135800* SET WS-DST-ST-HOUR FROM 07                                              
135900     MOVE 07                TO WS-DST-ST-HOUR.                            
136000* SET WS-DST-ST-MIN FROM 00                                               
136100     MOVE 00                TO WS-DST-ST-MIN.                             
136200* SET WS-DST-ST-SEC FROM 00                                               
136300     MOVE 00                TO WS-DST-ST-SEC.                             
136400                                                                          
136500* SAME TREATMENT FOR THE DST-END INSTANT.                                 
136600     MOVE WS-UTC-YEAR       TO WS-DST-EN-YEAR.                            
136700* SET WS-DST-EN-MONTH FROM 11                                             
136800     MOVE 11                TO WS-DST-EN-MONTH.                           
136900* SET WS-DST-EN-DAY FROM WS-DST-1ST-SUN-NOV                               
137000     MOVE WS-DST-1ST-SUN-NOV TO WS-DST-EN-DAY.                            
137100* SET WS-DST-EN-HOUR FROM 06                                              
137200     MOVE 06                TO WS-DST-EN-HOUR.                            
137300* SET WS-DST-EN-MIN FROM 00                                               
137400     MOVE 00                TO WS-DST-EN-MIN.                             
137500* SET WS-DST-EN-SEC FROM 00                                               
137600     MOVE 00                TO WS-DST-EN-SEC.                             
137700                                                                          
137800* EDT (UTC-4) APPLIES ONLY INSIDE THE DST WINDOW; EST                     
137900* (UTC-5) APPLIES YEAR-ROUND OTHERWISE.                                   
138000     IF WS-UTC-DT-NUM >= WS-DST-START-NUM                                 
138100         AND WS-UTC-DT-NUM < WS-DST-END-NUM                               
138200* SET WS-EST-OFFSET-HH FROM 4                                             
138300         MOVE 4 TO WS-EST-OFFSET-HH                                       
138400     ELSE                                                                 
138500* SET WS-EST-OFFSET-HH FROM 5                                             
138600         MOVE 5 TO WS-EST-OFFSET-HH                                       
138700     END-IF.                                                              
138800                                                                          
138900                                                                          
139000*----------------------------------------------------------------         
139100* SUBTRACT THE EASTERN OFFSET FROM THE UTC HOUR.  A NEGATIVE              
139200* RESULT MEANS THE LOCAL DATE IS A DAY EARLIER THAN THE UTC               
139300* DATE - ADD 24 BACK TO THE HOUR AND BORROW A DAY (6210                   
139400* HANDLES THE MONTH/YEAR ROLLOVER WHEN THE UTC DAY WAS THE                
139500* 1ST OF THE MONTH).                                                      
139600*----------------------------------------------------------------         
139700 6200-SUBTRACT-OFFSET.                                                    
139800* DERIVE WS-WORK-HOUR                                                     
139900     COMPUTE WS-WORK-HOUR = WS-UTC-HOUR - WS-EST-OFFSET-HH.               
140000* HOUR WENT NEGATIVE - WRAP IT AND FLAG A DAY BORROW.                     
140100     IF WS-WORK-HOUR < 0                                                  
140200* DERIVE WS-WORK-HOUR                                                     
140300         COMPUTE WS-WORK-HOUR = WS-WORK-HOUR + 24                         
140400* SET WS-DAY-BORROW-SW FROM "Y"                                           
140500         MOVE "Y" TO WS-DAY-BORROW-SW                                     
140600     ELSE                                                                 
140700* SET WS-DAY-BORROW-SW FROM "N"                                           
140800         MOVE "N" TO WS-DAY-BORROW-SW                                     
140900     END-IF.                                                              
141000* MINUTES, SECONDS, AND THE YEAR/MONTH CARRY OVER UNCHANGED               
141100* UNLESS THE DAY BORROW BELOW CHANGES THE MONTH TOO.                      
141200     MOVE WS-WORK-HOUR TO WS-EST-HOUR.                                    
141300* SET WS-EST-MIN FROM WS-UTC-MIN                                          
141400     MOVE WS-UTC-MIN TO WS-EST-MIN.                                       
141500* SET WS-EST-SEC FROM WS-UTC-SEC                                          
141600     MOVE WS-UTC-SEC TO WS-EST-SEC.                                       
141700* SET WS-EST-YEAR FROM WS-UTC-YEAR                                        
141800     MOVE WS-UTC-YEAR TO WS-EST-YEAR.                                     
141900* SET WS-EST-MONTH FROM WS-UTC-MONTH                                      
142000     MOVE WS-UTC-MONTH TO WS-EST-MONTH.                                   
142100* SET WS-EST-DAY FROM WS-UTC-DAY                                          
142200     MOVE WS-UTC-DAY TO WS-EST-DAY.                                       
142300* NO BORROW NEEDED - JUST DROP ONE DAY, UNLESS THAT DAY WAS               
142400* THE 1ST, WHICH MEANS WE ALSO ROLL BACK A MONTH.                         
142500     IF WS-DAY-BORROW-SW = "Y"                                            
142600* TEST -- WS-UTC-DAY = 1                                                  
142700         IF WS-UTC-DAY = 1                                                
142800* CALL 6210-BORROW-MONTH                                                  
142900             PERFORM 6210-BORROW-MONTH                                    
143000         ELSE                                                             
143100* DERIVE WS-EST-DAY                                                       
143200             COMPUTE WS-EST-DAY = WS-UTC-DAY - 1                          
143300         END-IF                                                           
143400     END-IF.                                                              
143500                                                                          
143600                                                                          
143700*----------------------------------------------------------------         
143800* BORROWING PAST THE 1ST OF THE MONTH MEANS THE LOCAL DATE                
143900* FALLS ON THE LAST DAY OF THE PRIOR MONTH.  WS-DIM-ENTRY                 
144000* GIVES THE LAST DAY FOR EVERY MONTH EXCEPT FEBRUARY IN A                 
144100* LEAP YEAR, WHICH 6220 TELLS US ABOUT.                                   
144200*----------------------------------------------------------------         
144300 6210-BORROW-MONTH.                                                       
144400* JANUARY BORROWS BACK INTO DECEMBER OF THE PRIOR YEAR.                   
144500     IF WS-UTC-MONTH = 1                                                  
144600* SET WS-EST-MONTH FROM 12                                                
144700         MOVE 12 TO WS-EST-MONTH                                          
144800* DERIVE WS-EST-YEAR                                                      
144900         COMPUTE WS-EST-YEAR = WS-UTC-YEAR - 1                            
145000     ELSE                                                                 
145100* ANY OTHER MONTH JUST DROPS BACK ONE, SAME YEAR.                         
145200         COMPUTE WS-EST-MONTH = WS-UTC-MONTH - 1                          
145300* SET WS-EST-YEAR FROM WS-UTC-YEAR                                        
145400         MOVE WS-UTC-YEAR TO WS-EST-YEAR                                  
145500     END-IF.                                                              
145600* LOOK UP THE BORROWED-INTO MONTH'S LAST DAY, THEN BUMP                   
145700* FEBRUARY BY ONE IN A LEAP YEAR.                                         
145800     MOVE WS-EST-YEAR TO WS-LY-YEAR.                                      
145900* CALL 6220-IS-LEAP-YEAR                                                  
146000     PERFORM 6220-IS-LEAP-YEAR.                                           
146100* SET WS-EST-DAY FROM WS-DIM-ENTRY(WS-EST-MONTH)                          
146200     MOVE WS-DIM-ENTRY(WS-EST-MONTH) TO WS-EST-DAY.                       
146300* TEST -- WS-EST-MONTH = 2 AND WS-LEAP-SW = "Y"                           
146400     IF WS-EST-MONTH = 2 AND WS-LEAP-SW = "Y"                             
146500* ACCUMULATE -- 1 TO WS-EST-DAY                                           
146600         ADD 1 TO WS-EST-DAY                                              
146700     END-IF.                                                              
146800                                                                          
146900                                                                          
147000*----------------------------------------------------------------         
147100* HAND-ROLLED LEAP YEAR TEST - DIVISIBLE BY 4, EXCEPT CENTURY             
147200* YEARS, WHICH MUST ALSO BE DIVISIBLE BY 400.  NO INTRINSIC               
147300* FUNCTION USED.                                                          
147400*----------------------------------------------------------------         
147500 6220-IS-LEAP-YEAR.                                                       
147600* IS THIS YEAR DIVISIBLE BY 4                                             
147700     DIVIDE WS-LY-YEAR BY 4 GIVING WS-LY-Q4 REMAINDER WS-LY-R4.           
147800* NOT DIVISIBLE BY 4 - NOT A LEAP YEAR, NO FURTHER TEST NEEDED.           
147900     IF WS-LY-R4 NOT = 0                                                  
148000* SET WS-LEAP-SW FROM "N"                                                 
148100         MOVE "N" TO WS-LEAP-SW                                           
148200* EARLY EXIT -- GO TO 6220-EXIT                                           
148300         GO TO 6220-EXIT                                                  
148400     END-IF.                                                              
148500* DIVISIBLE BY 4 BUT NOT BY 100 - ORDINARY LEAP YEAR.                     
148600     DIVIDE WS-LY-YEAR BY 100 GIVING WS-LY-Q100                           
148700         REMAINDER WS-LY-R100.                                            
148800* TEST -- WS-LY-R100 NOT = 0                                              
148900     IF WS-LY-R100 NOT = 0                                                
149000* SET WS-LEAP-SW FROM "Y"                                                 
149100         MOVE "Y" TO WS-LEAP-SW                                           
149200* EARLY EXIT -- GO TO 6220-EXIT                                           
149300         GO TO 6220-EXIT                                                  
149400     END-IF.                                                              
149500* CENTURY YEAR - LEAP ONLY IF ALSO DIVISIBLE BY 400.                      
149600     DIVIDE WS-LY-YEAR BY 400 GIVING WS-LY-Q400                           
149700         REMAINDER WS-LY-R400.                                            
149800* TEST -- WS-LY-R400 = 0                                                  
149900     IF WS-LY-R400 = 0                                                    
150000* SET WS-LEAP-SW FROM "Y"                                                 
150100         MOVE "Y" TO WS-LEAP-SW                                           
150200     ELSE                                                                 
150300* SET WS-LEAP-SW FROM "N"                                                 
150400         MOVE "N" TO WS-LEAP-SW                                           
150500     END-IF.                                                              
150600 6220-EXIT.                                                               
150700     EXIT.                                                                
150800                                                                          
150900                                                                          
151000*----------------------------------------------------------------         
151100* BUILD THE FINAL EASTERN-LOCAL TIMESTAMP TEXT, INCLUDING THE             
151200* FIXED UTC OFFSET SUFFIX - -0400 FOR EDT, -0500 FOR EST.                 
151300*----------------------------------------------------------------         
151400 6300-EDIT-OUTPUT-TIMESTAMP.                                              
151500* SET WS-OT-YEAR FROM WS-EST-YEAR                                         
151600     MOVE WS-EST-YEAR  TO WS-OT-YEAR.                                     
151700* SET WS-OT-MONTH FROM WS-EST-MONTH                                       
151800     MOVE WS-EST-MONTH TO WS-OT-MONTH.                                    
151900* SET WS-OT-DAY FROM WS-EST-DAY                                           
152000     MOVE WS-EST-DAY   TO WS-OT-DAY.                                      
152100* SET WS-OT-HOUR FROM WS-EST-HOUR                                         
152200     MOVE WS-EST-HOUR  TO WS-OT-HOUR.                                     
152300* SET WS-OT-MIN FROM WS-EST-MIN                                           
152400     MOVE WS-EST-MIN   TO WS-OT-MIN.                                      
152500* SET WS-OT-SEC FROM WS-EST-SEC                                           
152600     MOVE WS-EST-SEC   TO WS-OT-SEC.                                      
152700* SET WS-OT-FRACTION FROM WS-UTC-FRACTION                                 
152800     MOVE WS-UTC-FRACTION TO WS-OT-FRACTION.                              
152900* THE OFFSET HOUR DETERMINED BACK IN 6100 TELLS US WHICH                  
153000* SUFFIX TO STAMP ON THE OUTPUT TIMESTAMP.                                
153100     IF WS-EST-OFFSET-HH = 4                                              
153200* SET WS-OT-OFFSET FROM "-0400"                                           
153300         MOVE "-0400" TO WS-OT-OFFSET                                     
153400     ELSE                                                                 
153500* SET WS-OT-OFFSET FROM "-0500"                                           
153600         MOVE "-0500" TO WS-OT-OFFSET                                     
153700     END-IF.                                                              
153800                                                                          
153900                                                                          
154000*----------------------------------------------------------------         
154100* ONE READ OF THE VENDOR FEED.  WS-LINE-COUNT IS A PER-LINE               
154200* SEQUENCE NUMBER FOR THE DIAGNOSTIC MESSAGES ONLY - NO RUN               
154300* TOTALS ARE KEPT OR PRINTED, PER THE OPERATIONS REQUEST                  
154400* BEHIND CR-0601.                                                         
154500*----------------------------------------------------------------         
154600 9000-READ-A-LINE.                                                        
154700* READ THE NEXT RECORD                                                    
154800     READ NQBARS                                                          
154900         AT END                                                           
155000* SET WS-EOF-SWITCH FROM "Y"                                              
155100             MOVE "Y" TO WS-EOF-SWITCH                                    
155200         NOT AT END                                                       
155300* ACCUMULATE -- 1 TO WS-LINE-COUNT                                        
155400             ADD 1 TO WS-LINE-COUNT                                       
155500     END-READ.                                                            
155600                                                                          
155700                                                                          
155800*----------------------------------------------------------------         
155900* GENERAL-PURPOSE TRAILING-SPACE SCAN.  UNSTRING PADS EVERY               
156000* FIELD OUT TO ITS FULL PIC WIDTH WITH SPACES, WHICH BREAKS               
156100* NUMERIC TESTS AND POSITIONAL SUBSTRING TESTS UNLESS WE                  
156200* ALWAYS WORK OFF THE ACTUAL CONTENT LENGTH INSTEAD OF THE                
156300* FULL FIELD WIDTH.                                                       
156400*----------------------------------------------------------------         
156500 9500-FIND-LENGTH.                                                        
156600* SET WS-GENLEN FROM ZERO                                                 
156700     MOVE ZERO TO WS-GENLEN.                                              
156800* CALL 9510-SCAN-BACKWARD                                                 
156900     PERFORM 9510-SCAN-BACKWARD                                           
157000         VARYING WS-GL-IDX FROM 40 BY -1 UNTIL WS-GL-IDX < 1.             
157100                                                                          
157200                                                                          
157300*----------------------------------------------------------------         
157400* ONE STEP OF THE BACKWARD SCAN, CALLED OUT-OF-LINE BY THE                
157500* PERFORM...VARYING IN 9500.                                              
157600*----------------------------------------------------------------         
157700 9510-SCAN-BACKWARD.                                                      
157800* TEST -- WS-GENLEN-FLD(WS-GL-IDX:1) NOT = SPACE                          
157900     IF WS-GENLEN-FLD(WS-GL-IDX:1) NOT = SPACE                            
158000* SET WS-GENLEN FROM WS-GL-IDX                                            
158100         MOVE WS-GL-IDX TO WS-GENLEN                                      
158200* SET WS-GL-IDX FROM 1                                                    
158300         MOVE 1 TO WS-GL-IDX                                              
158400     END-IF.                                                              
158500                                                                          
